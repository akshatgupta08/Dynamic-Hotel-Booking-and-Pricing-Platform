000010*****************************************************************
000020*    COPY-MODUL HRBBKGR
000030*    Satzbild BOOKING-RECORD (Reservierung/Buchung)
000040*
000050*    Ein Satz je Reservierung/Buchung eines Gastes. Der
000060*    Verfalls-Sweep (HRBEXP0M/EXPDRV0O) sucht hierin nach
000070*    Saetzen im Status RESERVED, deren Haltefenster
000080*    (BK-CREATED-TS + 10 Minuten) abgelaufen ist; die
000090*    Neupreisung (HRBPRC0M/PRCDRV0O) schreibt BK-AMOUNT fort.
000100*
000110*----------------------------------------------------------------*
000120* Vers. | Datum    | von | Kommentar                             *
000130*-------|----------|-----|---------------------------------------*
000140*A.00.00|1987-05-04| RH  | Neuerstellung
000150*A.00.01|1989-01-17| RH  | BK-STATUS von X(08) auf X(14) erweitert
000160*       |          |     | (Status GUESTS_ADDED kam hinzu)
000170*A.00.02|1989-02-22| RH  | BK-STATUS war trotz A.00.01 zu kurz fuer
000180*       |          |     | PAYMENTS_PENDING (16 Stellen) - jetzt
000190*       |          |     | X(16), FILLER am Satzende um 2 Stellen
000200*       |          |     | gekuerzt, Satzlaenge unveraendert
000210*A.00.03|1998-12-07| DPW | Jahr-2000: BK-CREATED-TS Jahrhundert-
000220*       |          |     | anteil auf 4 Stellen umgestellt
000230*A.00.04|2001-06-19| RH  | Satzbild anlaesslich HRBBUC-Erweiterung
000240*       |          |     | (Zusatzentgelte) durchgesehen - keine
000250*       |          |     | Feldaenderung an diesem Copy-Modul
000260*----------------------------------------------------------------*
000270 01  BK-BOOKING-RECORD.
000280     05  BK-KEY-GRUPPE.
000290         10  BK-ID                   PIC 9(09).
000300         10  BK-HOTEL-ID             PIC 9(09).
000310         10  BK-ROOM-ID              PIC 9(09).
000320         10  BK-USER-ID              PIC 9(09).
000330     05  BK-AUFENTHALT-GRUPPE.
000340         10  BK-CHECK-IN-DATE        PIC 9(08).
000350         10  BK-CHECK-OUT-DATE       PIC 9(08).
000360         10  BK-ROOMS-CNT            PIC 9(04).
000370*            Alternativsicht auf das Check-in-Datum
000380     05  BK-CHECK-IN-DATE-R REDEFINES BK-CHECK-IN-DATE.
000390         10  BK-CI-CC                PIC 9(02).
000400         10  BK-CI-YY                PIC 9(02).
000410         10  BK-CI-MM                PIC 9(02).
000420         10  BK-CI-DD                PIC 9(02).
000430     05  BK-STATUS-GRUPPE.
000440         10  BK-STATUS               PIC X(16).
000450             88  BK-ST-RESERVED          VALUE "RESERVED".
000460             88  BK-ST-GUESTS-ADDED      VALUE "GUESTS_ADDED".
000470             88  BK-ST-PAYMENT-PEND      VALUE "PAYMENTS_PENDING".
000480             88  BK-ST-CONFIRMED         VALUE "CONFIRMED".
000490             88  BK-ST-CANCELLED         VALUE "CANCELLED".
000500             88  BK-ST-EXPIRED           VALUE "EXPIRED".
000510     05  BK-AMOUNT                   PIC S9(08)V9(02).
000520*            Alternativsicht BK-AMOUNT ohne Dezimalpunkt
000530     05  BK-AMOUNT-R REDEFINES BK-AMOUNT.
000540         10  BK-AMOUNT-N             PIC S9(10).
000550     05  BK-CREATED-TS-GRUPPE.
000560         10  BK-CREATED-DATE         PIC 9(08).
000570         10  BK-CREATED-TIME         PIC 9(06).
000580*            Alternativsicht: Datum/Uhrzeit als ein Feld fuer
000590*            Vergleich gegen die Verfallsgrenze CUTOFF-TS
000600     05  BK-CREATED-TS-R REDEFINES BK-CREATED-TS-GRUPPE.
000610         10  BK-CREATED-TS-N         PIC 9(14).
000620     05  FILLER                      PIC X(08).
