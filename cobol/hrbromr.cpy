000010*****************************************************************
000020*    COPY-MODUL HRBROMR
000030*    Satzbild ROOM-RECORD (Zimmertyp-Stammsatz)
000040*
000050*    Stammdaten je Zimmertyp eines Hotels - Grundpreis, Anzahl
000060*    Zimmer dieses Typs und die Zimmerkategorie. Wird von
000070*    HRBGEN0M gelesen, um den Jahresbestand in HRBINVR
000080*    anzulegen; Grundpreis und Zimmerzahl wandern dabei 1:1 in
000090*    jeden erzeugten Bestandssatz.
000100*
000110*----------------------------------------------------------------*
000120* Vers. | Datum    | von | Kommentar                             *
000130*-------|----------|-----|---------------------------------------*
000140*A.00.00|1987-04-21| RH  | Neuerstellung
000150*A.00.01|1991-02-11| MK  | Feld ROOM-TYPE auf X(20) erweitert
000160*                  |     | (vorher X(10), reichte nicht fuer
000170*                  |     | "EXECUTIVE SUITE")
000180*A.00.02|2003-09-30| RH  | Satzbild im Rahmen der Systempruefung
000190*       |          |     | durchgesehen - keine Feldaenderung an
000200*       |          |     | diesem Copy-Modul
000210*----------------------------------------------------------------*
000220 01  ROOM-ROOM-RECORD.
000230     05  ROOM-KEY-GRUPPE.
000240         10  ROOM-ID                 PIC 9(09).
000250         10  ROOM-HOTEL-ID           PIC 9(09).
000260     05  ROOM-PREIS-GRUPPE.
000270         10  ROOM-BASE-PRICE         PIC S9(08)V9(02).
000280*            Alternativsicht ROOM-BASE-PRICE ohne Dezimalpunkt
000290     05  ROOM-PREIS-GRUPPE-R REDEFINES ROOM-PREIS-GRUPPE.
000300         10  ROOM-BASE-PRICE-N       PIC S9(10).
000310     05  ROOM-TOTAL-CNT              PIC 9(04).
000320     05  ROOM-TYPE                   PIC X(20).
000330     05  FILLER                      PIC X(17).
