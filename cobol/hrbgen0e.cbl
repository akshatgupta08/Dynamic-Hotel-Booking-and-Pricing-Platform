000010?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000020?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000030?SEARCH  =TALLIB
000040?NOLMAP, SYMBOLS, INSPECT
000050?SAVE ALL
000060?SAVEABEND
000070?LINES 66
000080?CHECK 3
000090
000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.    HRBGEN0M.
000130 AUTHOR.        R. HELLWIG.
000140 INSTALLATION.  WSOFT DATENVERARBEITUNG.
000150 DATE-WRITTEN.  1987-04-27.
000160 DATE-COMPILED.
000170 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
000180
000190*****************************************************************
000200* Letzte Aenderung :: 2000-02-29
000210* Letzte Version   :: A.00.04
000220* Kurzbeschreibung :: Jahresbestand-Lauf HRB - Tagessatz-Aufbau
000230* Auftrag          :: HRB-2
000240*----------------------------------------------------------------*
000250* Vers. | Datum    | von | Kommentar                             *
000260*-------|----------|-----|---------------------------------------*
000270*A.00.00|1987-04-27| RH  | Neuerstellung
000280*A.00.01|1988-09-09| RH  | INV-BASE-PRICE wird jetzt mitgefuehrt
000290*       |          |     | (fuer Neupreisung ohne Zimmerdatei)
000300*A.00.02|1998-11-30| DPW | Jahr-2000: keine Aenderung an diesem
000310*       |          |     | Modul noetig (Datum kommt fertig vom
000320*       |          |     | Treiber), Vermerk nur der Vollstaendig-
000330*       |          |     | keit halber im Rahmen der Jahr-2000-
000340*       |          |     | Pruefung aller HRB-Module
000350*A.00.03|1999-05-03| SK  | LINK-INV-CITY wurde bislang vom Treiber
000360*       |          |     | blank vorbelegt und von diesem Modul nie
000370*       |          |     | gesetzt (PTS HRB-2-114). Modul liefert
000380*       |          |     | jetzt ueber K-CITY-UNBEKANNT einen
000390*       |          |     | dokumentierten Festwert, da HRBROM den
000400*       |          |     | Hotel-Ort nicht fuehrt (kein Hotel-Stamm
000410*       |          |     | in dieser Anwendung vorhanden)
000420*A.00.04|2000-02-29| SK  | Jahr-2000: Schaltjahrpruefung fuer das
000430*       |          |     | Jahr 2000 (durch 100 UND durch 400 teil-
000440*       |          |     | bar) im Rahmen der Jahrtausend-Nachtests
000450*       |          |     | nochmals verifiziert - Regel in GENDRV0O
000460*       |          |     | war bereits korrekt, keine Codeaenderung
000470*----------------------------------------------------------------*
000480*
000490* Programmbeschreibung
000500* --------------------
000510* Baut fuer einen von GENDRV0O uebergebenen Zimmertyp und Kalender-
000520* tag den Inhalt eines HRBBST-Satzes auf: Belegungszaehler auf
000530* Null, Zimmerpreis = Grundpreis des Zimmertyps, Suffix-Faktor
000540* 1.00, Zimmer offen, Hotel-Ort. Datumsbildung und Dateizugriff
000550* bleiben beim Treiber; dieses Modul kennt keine Dateien.
000560* HRBROM fuehrt keinen Hotel-Ort (kein Hotel-Stammsatz in dieser
000570* Anwendung); INV-CITY wird deshalb mit der Konstante K-CITY-
000580* UNBEKANNT belegt, bis eine Ortsangabe aus einer Hotel-Datei zur
000590* Verfuegung steht (vgl. Anmerkung Dringlichkeits-/Feiertags-
000600* zuschlag in HRBPRC0M).
000610*
000620******************************************************************
000630
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SPECIAL-NAMES.
000670     SWITCH-15 IS ANZEIGE-VERSION
000680         ON STATUS IS SHOW-VERSION
000690     CLASS ALPHNUM IS "0123456789"
000700                      "abcdefghijklmnopqrstuvwxyz"
000710                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000720                      " .,;-_!$%&/=*+".
000730
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760
000770 DATA DIVISION.
000780 FILE SECTION.
000790
000800 WORKING-STORAGE SECTION.
000810*--------------------------------------------------------------------*
000820* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000830*--------------------------------------------------------------------*
000840 01          COMP-FELDER.
000850     05      C4-X.
000860      10                         PIC X value low-value.
000870      10     C4-X2               PIC X.
000880     05      C4-NUM redefines C4-X
000890                                 PIC S9(04) COMP.
000900
000910*--------------------------------------------------------------------*
000920* Felder mit konstantem Inhalt: Praefix K
000930*--------------------------------------------------------------------*
000940 01          KONSTANTE-FELDER.
000950     05      K-MODUL             PIC X(08)          VALUE "HRBGEN0M".
000960     05      K-SURGE-NEUTRAL     PIC 9(03)V9(02)     VALUE 1.00.
000970     05      K-CITY-UNBEKANNT    PIC X(40)           VALUE SPACES.
000980
000990*----------------------------------------------------------------*
001000* Conditional-Felder
001010*----------------------------------------------------------------*
001020 01          SCHALTER.
001030     05      PRG-STATUS          PIC 9.
001040          88 PRG-OK                          VALUE ZERO.
001050          88 PRG-ABBRUCH                     VALUE 2.
001060
001070*--------------------------------------------------------------------*
001080* Datum-/Uhrzeitfelder (fuer TAL-Routine, hier nur als Infrastruktur
001090* mitgefuehrt - dieses Modul rechnet selbst nicht mit Datum)
001100*--------------------------------------------------------------------*
001110 01          TAL-TIME-D.
001120     05      TAL-JHJJMMTT.
001130        10   TAL-JHJJ            PIC  9(04).
001140        10   TAL-MM              PIC  9(02).
001150        10   TAL-TT              PIC  9(02).
001160     05      TAL-HHMI.
001170        10   TAL-HH              PIC  9(02).
001180        10   TAL-MI              PIC  9(02).
001190     05      TAL-SS              PIC  9(02).
001200     05      TAL-HS              PIC  9(02).
001210     05      TAL-MS              PIC  9(02).
001220 01          TAL-TIME-N REDEFINES TAL-TIME-D.
001230     05      TAL-TIME-N16        PIC  9(16).
001240     05      TAL-TIME-REST       PIC  9(02).
001250
001260 LINKAGE SECTION.
001270 01     LINK-REC.
001280    05  LINK-RC                  PIC S9(04) COMP.
001290    05  LINK-ROOM-ID             PIC 9(09).
001300    05  LINK-HOTEL-ID            PIC 9(09).
001310    05  LINK-ROOM-BASE-PRICE     PIC S9(08)V9(02).
001320    05  LINK-ROOM-TOTAL-CNT      PIC 9(04).
001330    05  LINK-INV-ID              PIC 9(09).
001340    05  LINK-INV-DATUM           PIC 9(08).
001350    05  LINK-INV-BOOKED-CNT      PIC 9(04).
001360    05  LINK-INV-RESERVED-CNT    PIC 9(04).
001370    05  LINK-INV-TOTAL-CNT       PIC 9(04).
001380    05  LINK-INV-SURGE-FACTOR    PIC 9(03)V9(02).
001390    05  LINK-INV-PRICE           PIC S9(08)V9(02).
001400    05  LINK-INV-BASE-PRICE      PIC S9(08)V9(02).
001410    05  LINK-INV-CITY            PIC X(40).
001420    05  LINK-INV-CLOSED          PIC X(01).
001430    05  FILLER                   PIC X(10).
001440*            Alternativsicht LINK-INV-PRICE ohne Dezimalpunkt
001450*            (fuer den Vergleich mit LINK-ROOM-BASE-PRICE-N im
001460*             Aufrufer, falls Ganzzahlvergleich benoetigt wird)
001470 01     LINK-REC-R REDEFINES LINK-REC.
001480    05  FILLER                   PIC X(29).
001490    05  LINK-INV-PRICE-N         PIC S9(10).
001500    05  FILLER                   PIC X(69).
001510
001520 PROCEDURE DIVISION USING LINK-REC.
001530
001540******************************************************************
001550* Steuerungs-Section
001560******************************************************************
001570 A100-STEUERUNG SECTION.
001580 A100-00.
001590     IF  SHOW-VERSION
001600         DISPLAY K-MODUL " vom: " WHEN-COMPILED
001610     END-IF
001620
001630     PERFORM B100-VERARBEITUNG
001640     .
001650 A100-99.
001660     EXIT PROGRAM.
001670
001680******************************************************************
001690* Tagessatz aufbauen (Belegung Null, Preis = Grundpreis, Hotel-Ort)
001700******************************************************************
001710 B100-VERARBEITUNG SECTION.
001720 B100-00.
001730     MOVE ZERO                    TO LINK-INV-BOOKED-CNT
001740                                      LINK-INV-RESERVED-CNT
001750     MOVE LINK-ROOM-TOTAL-CNT     TO LINK-INV-TOTAL-CNT
001760     MOVE K-SURGE-NEUTRAL         TO LINK-INV-SURGE-FACTOR
001770     MOVE LINK-ROOM-BASE-PRICE    TO LINK-INV-PRICE
001780                                      LINK-INV-BASE-PRICE
001790**   ---> HRBROM fuehrt keinen Hotel-Ort (kein Hotel-Stammsatz in
001800**        dieser Anwendung) - K-CITY-UNBEKANNT ist ein dokumen-
001810**        tierter Festwert, siehe Programmbeschreibung
001820     MOVE K-CITY-UNBEKANNT         TO LINK-INV-CITY
001830
001840     MOVE "N"                     TO LINK-INV-CLOSED
001850     MOVE ZERO                    TO LINK-RC
001860     .
001870 B100-99.
001880     EXIT.
001890
001900******************************************************************
001910* ENDE Source-Programm
001920******************************************************************
