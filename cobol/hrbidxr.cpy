000010*****************************************************************
000020*    COPY-MODUL HRBIDXR
000030*    Satzbild ROOM-INDEX-RECORD (Umsetztabelle Zimmer/Satznummer)
000040*
000050*    Kein Satzbild aus der Fachvorgabe - hausinterne Hilfsdatei.
000060*    Da fuer HRBBST  (INVENTORY-FILE) im RELATIVE-Zugriff kein
000070*    ISAM/indizierter Zugriff zur Verfuegung steht, vergibt
000080*    HRBGEN0M beim Anlegen des Jahresbestands je Zimmer einen
000090*    zusammenhaengenden Block von 366 Satznummern; dieser Satz
000100*    haelt die erste Satznummer des Blocks (IX-BASE-REL) und das
000110*    Anlegedatum (IX-GEN-START), aus denen HRBPRC0M/HRBEXP0M die
000120*    Satznummer zu einem gegebenen Zimmer/Datum zurueckrechnen:
000130*         C9-INV-REL-KEY = IX-BASE-REL + (Datum - IX-GEN-START)
000140*
000150*----------------------------------------------------------------*
000160* Vers. | Datum    | von | Kommentar                             *
000170*-------|----------|-----|---------------------------------------*
000180*A.00.00|1987-04-21| RH  | Neuerstellung
000190*A.00.01|1992-06-02| MK  | IX-GEN-START ergaenzt (vorher wurde
000200*       |          |     | der Jahresanfang fest angenommen)
000210*A.00.02|2004-11-15| MK  | Kommentar auf den tatsaechlichen Feld-
000220*       |          |     | namen C9-INV-REL-KEY korrigiert (Feld
000230*       |          |     | hiess bei Ersterstellung anders), Satz-
000240*       |          |     | bild sonst unveraendert
000250*----------------------------------------------------------------*
000260 01  IX-ROOM-INDEX-RECORD.
000270     05  IX-ROOM-ID                  PIC 9(09).
000280     05  IX-HOTEL-ID                 PIC 9(09).
000290     05  IX-BASE-REL                 PIC 9(08).
000300     05  IX-GEN-START                PIC 9(08).
000310     05  IX-GEN-END                  PIC 9(08).
000320     05  IX-SATZANZAHL               PIC 9(04).
000330     05  FILLER                      PIC X(20).
