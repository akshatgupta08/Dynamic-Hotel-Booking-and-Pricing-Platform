000010?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000020?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000030?SEARCH  =TALLIB
000040?NOLMAP, SYMBOLS, INSPECT
000050?SAVE ALL
000060?SAVEABEND
000070?LINES 66
000080?CHECK 3
000090
000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.    HRBEXP0M.
000130 AUTHOR.        R. HELLWIG.
000140 INSTALLATION.  WSOFT DATENVERARBEITUNG.
000150 DATE-WRITTEN.  1987-05-19.
000160 DATE-COMPILED.
000170 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
000180
000190*****************************************************************
000200* Letzte Aenderung :: 2000-01-04
000210* Letzte Version   :: A.00.02
000220* Kurzbeschreibung :: Verfalls-Sweep HRB - Freigabe Reserviert-Zaehler
000230* Auftrag          :: HRB-4
000240*----------------------------------------------------------------*
000250* Vers. | Datum    | von | Kommentar                             *
000260*-------|----------|-----|---------------------------------------*
000270*A.00.00|1987-05-19| RH  | Neuerstellung
000280*A.00.01|1998-11-30| DPW | Jahr-2000: keine Aenderung an diesem
000290*       |          |     | Modul noetig (reine Zaehlerrechnung ohne
000300*       |          |     | Datumsbezug), Vermerk nur der Voll-
000310*       |          |     | staendigkeit halber
000320*A.00.02|2000-01-04| DPW | Nachtest nach Jahrtausendwechsel: Ver-
000330*       |          |     | fallspruefung mit BK-CREATED-TS ab
000340*       |          |     | 2000-01-01 stichprobenartig geprueft,
000350*       |          |     | keine Abweichung
000360*----------------------------------------------------------------*
000370*
000380* Programmbeschreibung
000390* --------------------
000400* Entlastet fuer einen HRBBST-Tagessatz den Reserviert-Zaehler um
000410* die Zimmeranzahl einer verfallenen Buchung. Der Zaehler darf nie
000420* unter Null fallen; der Belegt-Zaehler (INV-BOOKED-CNT) wird von
000430* diesem Modul nicht beruehrt.
000440*
000450******************************************************************
000460
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     SWITCH-15 IS ANZEIGE-VERSION
000510         ON STATUS IS SHOW-VERSION
000520     CLASS ALPHNUM IS "0123456789"
000530                      "abcdefghijklmnopqrstuvwxyz"
000540                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000550                      " .,;-_!$%&/=*+".
000560
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590
000600 DATA DIVISION.
000610 FILE SECTION.
000620
000630 WORKING-STORAGE SECTION.
000640*--------------------------------------------------------------------*
000650* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000660*--------------------------------------------------------------------*
000670 01          COMP-FELDER.
000680     05      C4-X.
000690      10                         PIC X value low-value.
000700      10     C4-X2               PIC X.
000710     05      C4-NUM redefines C4-X
000720                                 PIC S9(04) COMP.
000730
000740*--------------------------------------------------------------------*
000750* Felder mit konstantem Inhalt: Praefix K
000760*--------------------------------------------------------------------*
000770 01          KONSTANTE-FELDER.
000780     05      K-MODUL             PIC X(08)          VALUE "HRBEXP0M".
000790
000800*----------------------------------------------------------------*
000810* Conditional-Felder
000820*----------------------------------------------------------------*
000830 01          SCHALTER.
000840     05      PRG-STATUS          PIC 9.
000850          88 PRG-OK                          VALUE ZERO.
000860          88 PRG-ABBRUCH                     VALUE 2.
000870
000880*--------------------------------------------------------------------*
000890* weitere Arbeitsfelder
000900*--------------------------------------------------------------------*
000910 01          WORK-FELDER.
000920     05      W-RESERVIERT        PIC S9(06).
000930
000940*--------------------------------------------------------------------*
000950* Datum-/Uhrzeitfelder (fuer TAL-Routine, hier nur als Infrastruktur
000960* mitgefuehrt - dieses Modul rechnet selbst nicht mit Datum)
000970*--------------------------------------------------------------------*
000980 01          TAL-TIME-D.
000990     05      TAL-JHJJMMTT.
001000        10   TAL-JHJJ            PIC  9(04).
001010        10   TAL-MM              PIC  9(02).
001020        10   TAL-TT              PIC  9(02).
001030     05      TAL-HHMI.
001040        10   TAL-HH              PIC  9(02).
001050        10   TAL-MI              PIC  9(02).
001060     05      TAL-SS              PIC  9(02).
001070     05      TAL-HS              PIC  9(02).
001080     05      TAL-MS              PIC  9(02).
001090 01          TAL-TIME-N REDEFINES TAL-TIME-D.
001100     05      TAL-TIME-N16        PIC  9(16).
001110     05      TAL-TIME-REST       PIC  9(02).
001120
001130 LINKAGE SECTION.
001140 01     LINK-REC.
001150    05  LINK-RC                  PIC S9(04) COMP.
001160    05  LINK-INV-RESERVED-CNT    PIC 9(04).
001170    05  LINK-BK-ROOMS-CNT        PIC 9(04).
001180    05  FILLER                   PIC X(20).
001190*            Alternativsicht LINK-INV-RESERVED-CNT/LINK-BK-ROOMS-CNT
001200*            als vorzeichenbehaftetes Rechenfeld
001210 01     LINK-REC-R REDEFINES LINK-REC.
001220    05  FILLER                   PIC X(04).
001230    05  LINK-RESERVIERT-N        PIC S9(04).
001240    05  LINK-ZIMMER-N            PIC S9(04).
001250    05  FILLER                   PIC X(20).
001260
001270 PROCEDURE DIVISION USING LINK-REC.
001280
001290******************************************************************
001300* Steuerungs-Section
001310******************************************************************
001320 A100-STEUERUNG SECTION.
001330 A100-00.
001340     IF  SHOW-VERSION
001350         DISPLAY K-MODUL " vom: " WHEN-COMPILED
001360     END-IF
001370
001380     PERFORM B100-VERARBEITUNG
001390     .
001400 A100-99.
001410     EXIT PROGRAM.
001420
001430******************************************************************
001440* Reserviert-Zaehler um die Zimmeranzahl der verfallenen Buchung
001450* entlasten, jedoch nie unter Null
001460******************************************************************
001470 B100-VERARBEITUNG SECTION.
001480 B100-00.
001490     COMPUTE W-RESERVIERT = LINK-INV-RESERVED-CNT - LINK-BK-ROOMS-CNT
001500
001510     IF  W-RESERVIERT < ZERO
001520         MOVE ZERO               TO LINK-INV-RESERVED-CNT
001530     ELSE
001540         MOVE W-RESERVIERT       TO LINK-INV-RESERVED-CNT
001550     END-IF
001560
001570     MOVE ZERO                   TO LINK-RC
001580     .
001590 B100-99.
001600     EXIT.
001610
001620******************************************************************
001630* ENDE Source-Programm
001640******************************************************************
