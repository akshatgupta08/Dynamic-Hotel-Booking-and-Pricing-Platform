000010*****************************************************************
000020*    COPY-MODUL HRBINVR
000030*    Satzbild INVENTORY-RECORD (Zimmer/Belegungstag)
000040*
000050*    Ein Satz je Zimmer und Kalendertag - Belegungszaehler,
000060*    Suffix-/Preisfaktoren und der tagesaktuelle Zimmerpreis.
000070*    Wird von HRBGEN0M beim Anlegen des Jahresbestands geschrieben,
000080*    von HRBPRC0M bei der Neupreisung gelesen/umgeschrieben und
000090*    von HRBEXP0M beim Freigeben einer verfallenen Reservierung
000100*    umgeschrieben.
000110*
000120*----------------------------------------------------------------*
000130* Vers. | Datum    | von | Kommentar                             *
000140*-------|----------|-----|---------------------------------------*
000150*A.00.00|1987-04-21| RH  | Neuerstellung
000160*A.00.01|1988-09-09| RH  | Feld INV-BASE-PRICE ergaenzt (fuer
000170*       |          |     | Neupreisung ohne Zimmerdatei-Zugriff)
000180*A.00.02|1998-11-30| DPW | Jahr-2000: INV-DATE/-REDEFINES auf
000190*       |          |     | 4-stelliges Jahrhundert umgestellt
000200*A.00.03|2002-03-08| SK  | Satzbild anlaesslich HRBGEN0M-Nachtest
000210*       |          |     | (INV-CITY) durchgesehen - keine Feld-
000220*       |          |     | aenderung an diesem Copy-Modul
000230*----------------------------------------------------------------*
000240 01  INV-INVENTORY-RECORD.
000250     05  INV-KEY-GRUPPE.
000260         10  INV-ID                  PIC 9(09).
000270         10  INV-HOTEL-ID            PIC 9(09).
000280         10  INV-ROOM-ID             PIC 9(09).
000290         10  INV-DATE                PIC 9(08).
000300*            Alternativsicht auf INV-DATE (Jahrhundert/Jahr/Monat/Tag)
000310     05  INV-DATE-R REDEFINES INV-DATE.
000320         10  INV-DATE-CC             PIC 9(02).
000330         10  INV-DATE-YY             PIC 9(02).
000340         10  INV-DATE-MM             PIC 9(02).
000350         10  INV-DATE-DD             PIC 9(02).
000360     05  INV-ZAEHLER-GRUPPE.
000370         10  INV-BOOKED-CNT          PIC 9(04).
000380         10  INV-RESERVED-CNT        PIC 9(04).
000390         10  INV-TOTAL-CNT           PIC 9(04).
000400     05  INV-PREIS-GRUPPE.
000410         10  INV-SURGE-FACTOR        PIC 9(03)V9(02).
000420         10  INV-PRICE               PIC S9(08)V9(02).
000430         10  INV-BASE-PRICE          PIC S9(08)V9(02).
000440*            Alternativsicht INV-PRICE als reiner Ganzzahlbetrag
000450*            (fuer Kontrollzaehler-Ausgabe ohne Dezimalpunkt)
000460     05  INV-PRICE-R REDEFINES INV-PREIS-GRUPPE.
000470         10  INV-SURGE-FACTOR-N      PIC 9(05).
000480         10  INV-PRICE-N             PIC S9(10).
000490         10  INV-BASE-PRICE-N        PIC S9(10).
000500     05  INV-CITY                    PIC X(40).
000510     05  INV-STATUS-GRUPPE.
000520         10  INV-CLOSED              PIC X(01).
000530             88  INV-CLOSED-JA           VALUE "Y".
000540             88  INV-CLOSED-NEIN         VALUE "N".
000550     05  FILLER                      PIC X(20).
