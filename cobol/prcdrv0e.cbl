000010?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000020?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000030?SEARCH  =TALLIB
000040?SEARCH  =HRBPRC0
000050?NOLMAP, SYMBOLS, INSPECT
000060?SAVE ALL
000070?SAVEABEND
000080?LINES 66
000090?CHECK 3
000100
000110 IDENTIFICATION DIVISION.
000120
000130 PROGRAM-ID.    PRCDRV0O.
000140 AUTHOR.        R. HELLWIG.
000150 INSTALLATION.  WSOFT DATENVERARBEITUNG.
000160 DATE-WRITTEN.  1987-05-11.
000170 DATE-COMPILED.
000180 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
000190
000200*****************************************************************
000210* Letzte Aenderung :: 2000-01-04
000220* Letzte Version   :: A.00.04
000230* Kurzbeschreibung :: Neupreisung HRB - Treiber
000240* Auftrag          :: HRB-3
000250*----------------------------------------------------------------*
000260* Vers. | Datum    | von | Kommentar                             *
000270*-------|----------|-----|---------------------------------------*
000280*A.00.00|1987-05-11| RH  | Neuerstellung
000290*A.00.01|1989-06-14| RH  | Zimmerindex HRBIDX eingebaut, da Direkt-
000300*       |          |     | zugriff auf HRBBST ueber ROOM-ID allein
000310*       |          |     | nicht moeglich ist (RELATIVE-Datei)
000320*A.00.02|1993-04-08| MK  | Aufenthaltssumme (E200) ergaenzt - BK-
000330*       |          |     | AMOUNT wird jetzt hier fortgeschrieben,
000340*       |          |     | nicht mehr in der Buchungsanlage
000350*A.00.03|1998-11-30| DPW | Jahr-2000: Datumsvergleiche jetzt mit
000360*       |          |     | 4-stelligem Jahrhundert
000370*A.00.04|2000-01-04| MK  | Nachtest nach Jahrtausendwechsel: HRBBST/
000380*       |          |     | HRBBUC-Verarbeitung mit Datumswerten ab
000390*       |          |     | 2000-01-01 stichprobenartig geprueft,
000400*       |          |     | keine Abweichung
000410*----------------------------------------------------------------*
000420*
000430* Programmbeschreibung
000440* --------------------
000450* Liest HRBBST (Bestand) einmal komplett durch und schreibt jeden
000460* Satz mit neu berechnetem Tagespreis zurueck (Grundpreis * Suffix-
000470* Faktor, bei Auslastung ueber 80% zusaetzlich * 1,20 - siehe
000480* HRBPRC0M). Anschliessend liest der Treiber HRBBUC (Buchungen) und
000490* bildet je Buchung die Aufenthaltssumme aus den soeben neu be-
000500* preisten Tagessaetzen; dazu wird HRBIDX beim Start komplett in
000510* eine Arbeitstabelle geladen, um aus Zimmer und Kalendertag die
000520* Satznummer in HRBBST zurueckzurechnen (RELATIVE-Zugriff, kein
000530* ISAM verfuegbar).
000540*
000550******************************************************************
000560
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     SWITCH-15 IS ANZEIGE-VERSION
000610         ON STATUS IS SHOW-VERSION
000620     CLASS ALPHNUM IS "0123456789"
000630                      "abcdefghijklmnopqrstuvwxyz"
000640                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000650                      " .,;-_!$%&/=*+".
000660
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT INVFILE      ASSIGN TO #DYNAMIC
000700                         ORGANIZATION IS RELATIVE
000710                         ACCESS MODE IS DYNAMIC
000720                         RELATIVE KEY IS C9-INV-REL-KEY
000730                         FILE STATUS IS FILE-STATUS.
000740     SELECT IDXFILE      ASSIGN TO #DYNAMIC
000750                         ORGANIZATION IS SEQUENTIAL.
000760     SELECT BOOKFILE     ASSIGN TO #DYNAMIC
000770                         ORGANIZATION IS SEQUENTIAL.
000780
000790 DATA DIVISION.
000800 FILE SECTION.
000810 FD  INVFILE
000820     LABEL RECORD STANDARD.
000830 01  INV-INVENTORY-RECORD-FD.
000840     COPY HRBINVR OF "=HRBLIB".
000850
000860 FD  IDXFILE
000870     LABEL RECORD STANDARD.
000880 01  IX-ROOM-INDEX-RECORD-FD.
000890     COPY HRBIDXR OF "=HRBLIB".
000900
000910 FD  BOOKFILE
000920     LABEL RECORD STANDARD.
000930 01  BK-BOOKING-RECORD-FD.
000940     COPY HRBBKGR OF "=HRBLIB".
000950
000960 WORKING-STORAGE SECTION.
000970*--------------------------------------------------------------------*
000980* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000990*--------------------------------------------------------------------*
001000 01          COMP-FELDER.
001010     05      C4-X.
001020      10                         PIC X value low-value.
001030      10     C4-X2               PIC X.
001040     05      C4-NUM redefines C4-X
001050                                 PIC S9(04) COMP.
001060
001070     05      C9-INV-COUNT        PIC S9(09) COMP VALUE ZERO.
001080     05      C9-BUCH-COUNT       PIC S9(09) COMP VALUE ZERO.
001090     05      C9-IDX-COUNT        PIC S9(09) COMP VALUE ZERO.
001100     05      C9-IDX-I            PIC S9(09) COMP VALUE ZERO.
001110     05      C9-INV-REL-KEY      PIC S9(09) COMP VALUE ZERO.
001120
001130*--------------------------------------------------------------------*
001140* Display-Felder: Praefix D
001150*--------------------------------------------------------------------*
001160 01          DISPLAY-FELDER.
001170     05      D-NUM9              PIC  9(09).
001180
001190*--------------------------------------------------------------------*
001200* Felder mit konstantem Inhalt: Praefix K
001210*--------------------------------------------------------------------*
001220 01          KONSTANTE-FELDER.
001230     05      K-MODUL             PIC X(08)          VALUE "PRCDRV0O".
001240
001250*--------------------------------------------------------------------*
001260* Umsetztabelle Zimmer -> erste Satznummer HRBBST (aus HRBIDX geladen)
001270*--------------------------------------------------------------------*
001280 01          IX-TABELLE.
001290     05      IX-T-EINTRAG OCCURS 500 TIMES.
001300         10  IX-T-ROOM-ID          PIC 9(09).
001310         10  IX-T-BASE-REL         PIC 9(08).
001320         10  IX-T-GEN-START-JUL    PIC S9(09) COMP.
001330
001340*----------------------------------------------------------------*
001350* Conditional-Felder
001360*----------------------------------------------------------------*
001370 01          SCHALTER.
001380     05      FILE-STATUS         PIC X(02).
001390          88 FILE-OK                         VALUE "00".
001400          88 FILE-NOK                        VALUE "01" THRU "99".
001410     05      REC-STAT REDEFINES  FILE-STATUS.
001420        10   FILE-STATUS1        PIC X.
001430          88 FILE-EOF                        VALUE "1".
001440          88 FILE-INVALID                    VALUE "2".
001450        10                       PIC X.
001460
001470     05      INV-STATUS          PIC 9       VALUE ZERO.
001480          88 INV-NICHT-EOF                   VALUE ZERO.
001490          88 INV-EOF                         VALUE 1.
001500
001510     05      IDX-STATUS          PIC 9       VALUE ZERO.
001520          88 IDX-NICHT-EOF                   VALUE ZERO.
001530          88 IDX-EOF                         VALUE 1.
001540
001550     05      BUCH-STATUS         PIC 9       VALUE ZERO.
001560          88 BUCH-NICHT-EOF                  VALUE ZERO.
001570          88 BUCH-EOF                        VALUE 1.
001580
001590     05      IDX-GEFUNDEN-SW     PIC 9       VALUE ZERO.
001600          88 IDX-GEFUNDEN-JA                 VALUE 1.
001610          88 IDX-GEFUNDEN-NEIN               VALUE ZERO.
001620
001630     05      PRG-STATUS          PIC 9.
001640          88 PRG-OK                          VALUE ZERO.
001650          88 PRG-ABBRUCH                     VALUE 2.
001660
001670*--------------------------------------------------------------------*
001680* weitere Arbeitsfelder
001690*--------------------------------------------------------------------*
001700 01          WORK-FELDER.
001710     05      W-STAY-SUMME        PIC S9(08)V9(02).
001720     05      W-CI-JULIAN         PIC S9(09) COMP.
001730     05      W-CO-JULIAN         PIC S9(09) COMP.
001740     05      W-ZIEL-JULIAN       PIC S9(09) COMP.
001750     05      W-DATUM-EINGABE     PIC 9(08).
001760     05      W-DATUM-EINGABE-R REDEFINES W-DATUM-EINGABE.
001770         10  W-DE-CCYY           PIC 9(04).
001780         10  W-DE-MM             PIC 9(02).
001790         10  W-DE-DD             PIC 9(02).
001800
001810*--------------------------------------------------------------------*
001820* Datum-/Uhrzeitfelder (fuer TAL-Routine)
001830*--------------------------------------------------------------------*
001840 01          TAL-TIME.
001850     05      TAL-JHJJMMTT.
001860      10     TAL-JHJJ            PIC S9(04) COMP.
001870      10     TAL-MM              PIC S9(04) COMP.
001880      10     TAL-TT              PIC S9(04) COMP.
001890     05      TAL-HHMI.
001900      10     TAL-HH              PIC S9(04) COMP.
001910      10     TAL-MI              PIC S9(04) COMP.
001920     05      TAL-SS              PIC S9(04) COMP.
001930     05      TAL-HS              PIC S9(04) COMP.
001940     05      TAL-MS              PIC S9(04) COMP.
001950
001960 01          TAL-TIME-D.
001970     05      TAL-JHJJMMTT.
001980        10   TAL-JHJJ            PIC  9(04).
001990        10   TAL-MM              PIC  9(02).
002000        10   TAL-TT              PIC  9(02).
002010     05      TAL-HHMI.
002020        10   TAL-HH              PIC  9(02).
002030        10   TAL-MI              PIC  9(02).
002040     05      TAL-SS              PIC  9(02).
002050     05      TAL-HS              PIC  9(02).
002060     05      TAL-MS              PIC  9(02).
002070 01          TAL-TIME-N REDEFINES TAL-TIME-D.
002080     05      TAL-TIME-N16        PIC  9(16).
002090     05      TAL-TIME-REST       PIC  9(02).
002100
002110 01          TAL-JUL-DAY         PIC S9(09) COMP.
002120
002130*--------------------------------------------------------------------*
002140* Parameter fuer Untermodulaufrufe: Praefix P
002150*--------------------------------------------------------------------*
002160**          ---> Parameter fuer COBOLLIB: ASSIGN
002170 01          ASS-FNAME           PIC X(34).
002180 01          ASS-FSTATUS         PIC S9(04) COMP.
002190
002200*-->    Uebergabe an HRBPRC0M (ein Bestandssatz je Aufruf)
002210 01     LINK-REC.
002220    05  LINK-RC                  PIC S9(04) COMP.
002230    05  LINK-INV-BOOKED-CNT      PIC 9(04).
002240    05  LINK-INV-TOTAL-CNT       PIC 9(04).
002250    05  LINK-INV-SURGE-FACTOR    PIC 9(03)V9(02).
002260    05  LINK-INV-BASE-PRICE      PIC S9(08)V9(02).
002270    05  LINK-INV-PRICE           PIC S9(08)V9(02).
002280    05  FILLER                   PIC X(20).
002290
002300 PROCEDURE DIVISION.
002310
002320******************************************************************
002330* Steuerungs-Section
002340******************************************************************
002350 A100-STEUERUNG SECTION.
002360 A100-00.
002370     IF  SHOW-VERSION
002380         DISPLAY K-MODUL " vom: " WHEN-COMPILED
002390         STOP RUN
002400     END-IF
002410
002420     PERFORM B000-VORLAUF
002430     IF  PRG-ABBRUCH
002440         CONTINUE
002450     ELSE
002460         PERFORM B100-VERARBEITUNG
002470     END-IF
002480
002490     PERFORM B090-ENDE
002500     STOP RUN
002510     .
002520 A100-99.
002530     EXIT.
002540
002550******************************************************************
002560* Vorlauf: Dateien oeffnen, Umsetztabelle HRBIDX laden
002570******************************************************************
002580 B000-VORLAUF SECTION.
002590 B000-00.
002600     PERFORM C000-INIT
002610     PERFORM F100-OPEN-INVFILE
002620     IF NOT PRG-ABBRUCH
002630        PERFORM F110-OPEN-IDXFILE
002640     END-IF
002650     IF NOT PRG-ABBRUCH
002660        PERFORM F120-OPEN-BOOKFILE
002670     END-IF
002680     IF NOT PRG-ABBRUCH
002690        PERFORM D200-LIES-IDXFILE
002700        PERFORM D200-LIES-IDXFILE UNTIL IDX-EOF
002710     END-IF
002720     .
002730 B000-99.
002740     EXIT.
002750
002760******************************************************************
002770* Verarbeitung: HRBBST neu bepreisen, dann HRBBUC-Summen bilden
002780******************************************************************
002790 B100-VERARBEITUNG SECTION.
002800 B100-00.
002810     PERFORM D100-LIES-INVFILE
002820     PERFORM E100-BEPREISE-TAG UNTIL INV-EOF OR PRG-ABBRUCH
002830
002840     IF NOT PRG-ABBRUCH
002850        PERFORM D300-LIES-BOOKFILE
002860        PERFORM E200-BEPREISE-AUFENTHALT UNTIL BUCH-EOF OR PRG-ABBRUCH
002870     END-IF
002880     .
002890 B100-99.
002900     EXIT.
002910
002920******************************************************************
002930* Ende: Dateien schliessen, Kontrollzaehler ausgeben
002940******************************************************************
002950 B090-ENDE SECTION.
002960 B090-00.
002970     CLOSE INVFILE
002980     CLOSE IDXFILE
002990     CLOSE BOOKFILE
003000
003010     IF PRG-ABBRUCH
003020        DISPLAY ">>> HRB-PREISLAUF ABBRUCH <<<"
003030     ELSE
003040        MOVE C9-INV-COUNT  TO D-NUM9
003050        DISPLAY "HRB-PREISLAUF: BESTANDSSAETZE NEU BEPREIST: " D-NUM9
003060        MOVE C9-BUCH-COUNT TO D-NUM9
003070        DISPLAY "HRB-PREISLAUF: BUCHUNGEN NEU SUMMIERT:      " D-NUM9
003080     END-IF
003090     .
003100 B090-99.
003110     EXIT.
003120
003130******************************************************************
003140* Initialisierung
003150******************************************************************
003160 C000-INIT SECTION.
003170 C000-00.
003180     INITIALIZE SCHALTER
003190     MOVE ZERO TO C9-INV-COUNT C9-BUCH-COUNT C9-IDX-COUNT
003200     .
003210 C000-99.
003220     EXIT.
003230
003240******************************************************************
003250* Naechsten Bestandssatz lesen (sequentiell, fuer Neupreisung)
003260******************************************************************
003270 D100-LIES-INVFILE SECTION.
003280 D100-00.
003290     READ INVFILE NEXT RECORD INTO INV-INVENTORY-RECORD-FD
003300         AT END SET INV-EOF TO TRUE
003310     END-READ
003320     .
003330 D100-99.
003340     EXIT.
003350
003360******************************************************************
003370* Naechsten Indexsatz lesen und in die Arbeitstabelle uebernehmen
003380******************************************************************
003390 D200-LIES-IDXFILE SECTION.
003400 D200-00.
003410     READ IDXFILE INTO IX-ROOM-INDEX-RECORD-FD
003420         AT END     SET IDX-EOF TO TRUE
003430         NOT AT END PERFORM D210-TABELLE-EINTRAG
003440     END-READ
003450     .
003460 D200-99.
003470     EXIT.
003480
003490******************************************************************
003500* Einen Tabelleneintrag aufbauen (Startdatum -> Julianischer Tag)
003510******************************************************************
003520 D210-TABELLE-EINTRAG SECTION.
003530 D210-00.
003540     ADD  1 TO C9-IDX-COUNT
003550     MOVE IX-ROOM-ID  OF IX-ROOM-INDEX-RECORD-FD
003560                                 TO IX-T-ROOM-ID(C9-IDX-COUNT)
003570     MOVE IX-BASE-REL OF IX-ROOM-INDEX-RECORD-FD
003580                                 TO IX-T-BASE-REL(C9-IDX-COUNT)
003590
003600     MOVE IX-GEN-START OF IX-ROOM-INDEX-RECORD-FD TO W-DATUM-EINGABE
003610     PERFORM U200-DATUM-JULIAN
003620     MOVE TAL-JUL-DAY            TO IX-T-GEN-START-JUL(C9-IDX-COUNT)
003630     .
003640 D210-99.
003650     EXIT.
003660
003670******************************************************************
003680* Naechste Buchung lesen (sequentiell, fuer Aufenthaltssumme)
003690******************************************************************
003700 D300-LIES-BOOKFILE SECTION.
003710 D300-00.
003720     READ BOOKFILE INTO BK-BOOKING-RECORD-FD
003730         AT END SET BUCH-EOF TO TRUE
003740     END-READ
003750     .
003760 D300-99.
003770     EXIT.
003780
003790******************************************************************
003800* Einen Bestandssatz neu bepreisen (HRBPRC0M) und zurueckschreiben
003810******************************************************************
003820 E100-BEPREISE-TAG SECTION.
003830 E100-00.
003840     MOVE INV-BOOKED-CNT   OF INV-INVENTORY-RECORD-FD
003850                                 TO LINK-INV-BOOKED-CNT
003860     MOVE INV-TOTAL-CNT    OF INV-INVENTORY-RECORD-FD
003870                                 TO LINK-INV-TOTAL-CNT
003880     MOVE INV-SURGE-FACTOR OF INV-INVENTORY-RECORD-FD
003890                                 TO LINK-INV-SURGE-FACTOR
003900     MOVE INV-BASE-PRICE   OF INV-INVENTORY-RECORD-FD
003910                                 TO LINK-INV-BASE-PRICE
003920     MOVE ZERO                  TO LINK-RC
003930
003940     CALL "HRBPRC0M" USING LINK-REC
003950
003960     MOVE LINK-INV-PRICE        TO INV-PRICE OF INV-INVENTORY-RECORD-FD
003970     REWRITE INV-INVENTORY-RECORD-FD
003980     ADD  1 TO C9-INV-COUNT
003990
004000     PERFORM D100-LIES-INVFILE
004010     .
004020 E100-99.
004030     EXIT.
004040
004050******************************************************************
004060* Eine Buchung: Aufenthaltssumme aus den Tagespreisen bilden
004070******************************************************************
004080 E200-BEPREISE-AUFENTHALT SECTION.
004090 E200-00.
004100     PERFORM G100-SUCHE-INDEX
004110
004120     IF  IDX-GEFUNDEN-JA
004130         MOVE BK-CHECK-IN-DATE  OF BK-BOOKING-RECORD-FD
004140                                     TO W-DATUM-EINGABE
004150         PERFORM U200-DATUM-JULIAN
004160         MOVE TAL-JUL-DAY            TO W-CI-JULIAN
004170
004180         MOVE BK-CHECK-OUT-DATE OF BK-BOOKING-RECORD-FD
004190                                     TO W-DATUM-EINGABE
004200         PERFORM U200-DATUM-JULIAN
004210         MOVE TAL-JUL-DAY            TO W-CO-JULIAN
004220
004230         MOVE ZERO                   TO W-STAY-SUMME
004240
004250         PERFORM G200-ADDIERE-TAG
004260             VARYING W-ZIEL-JULIAN FROM W-CI-JULIAN BY 1
004270                 UNTIL W-ZIEL-JULIAN > W-CO-JULIAN
004280
004290         MOVE W-STAY-SUMME     TO BK-AMOUNT OF BK-BOOKING-RECORD-FD
004300         REWRITE BK-BOOKING-RECORD-FD
004310         ADD  1 TO C9-BUCH-COUNT
004320     END-IF
004330
004340     PERFORM D300-LIES-BOOKFILE
004350     .
004360 E200-99.
004370     EXIT.
004380
004390******************************************************************
004400* Oeffnen HRBBST (Bestandsdatei, RELATIVE, dynamischer Zugriff)
004410******************************************************************
004420 F100-OPEN-INVFILE SECTION.
004430 F100-00.
004440     MOVE "HRBBST"           TO ASS-FNAME
004450     MOVE ZERO               TO ASS-FSTATUS
004460     ENTER "COBOLASSIGN" USING  INVFILE
004470                                ASS-FNAME
004480                         GIVING ASS-FSTATUS
004490     IF  ASS-FSTATUS NOT = ZERO
004500         DISPLAY "Fehler bei COBOLASSIGN HRBBST: " ASS-FSTATUS
004510         SET PRG-ABBRUCH TO TRUE
004520     ELSE
004530         OPEN I-O INVFILE
004540     END-IF
004550     .
004560 F100-99.
004570     EXIT.
004580
004590******************************************************************
004600* Oeffnen HRBIDX (Zimmerindex, sequentiell lesend)
004610******************************************************************
004620 F110-OPEN-IDXFILE SECTION.
004630 F110-00.
004640     MOVE "HRBIDX"           TO ASS-FNAME
004650     MOVE ZERO               TO ASS-FSTATUS
004660     ENTER "COBOLASSIGN" USING  IDXFILE
004670                                ASS-FNAME
004680                         GIVING ASS-FSTATUS
004690     IF  ASS-FSTATUS NOT = ZERO
004700         DISPLAY "Fehler bei COBOLASSIGN HRBIDX: " ASS-FSTATUS
004710         SET PRG-ABBRUCH TO TRUE
004720     ELSE
004730         OPEN INPUT IDXFILE
004740     END-IF
004750     .
004760 F110-99.
004770     EXIT.
004780
004790******************************************************************
004800* Oeffnen HRBBUC (Buchungsdatei, sequentiell, lesend/schreibend)
004810******************************************************************
004820 F120-OPEN-BOOKFILE SECTION.
004830 F120-00.
004840     MOVE "HRBBUC"           TO ASS-FNAME
004850     MOVE ZERO               TO ASS-FSTATUS
004860     ENTER "COBOLASSIGN" USING  BOOKFILE
004870                                ASS-FNAME
004880                         GIVING ASS-FSTATUS
004890     IF  ASS-FSTATUS NOT = ZERO
004900         DISPLAY "Fehler bei COBOLASSIGN HRBBUC: " ASS-FSTATUS
004910         SET PRG-ABBRUCH TO TRUE
004920     ELSE
004930         OPEN I-O BOOKFILE
004940     END-IF
004950     .
004960 F120-99.
004970     EXIT.
004980
004990******************************************************************
005000* Umsetztabelle nach BK-ROOM-ID durchsuchen (linear)
005010******************************************************************
005020 G100-SUCHE-INDEX SECTION.
005030 G100-00.
005040     SET IDX-GEFUNDEN-NEIN TO TRUE
005050     PERFORM G110-PRUEFE-EINTRAG
005060         VARYING C9-IDX-I FROM 1 BY 1
005070             UNTIL C9-IDX-I > C9-IDX-COUNT OR IDX-GEFUNDEN-JA
005080     .
005090 G100-99.
005100     EXIT.
005110
005120 G110-PRUEFE-EINTRAG SECTION.
005130 G110-00.
005140     IF  IX-T-ROOM-ID(C9-IDX-I) = BK-ROOM-ID OF BK-BOOKING-RECORD-FD
005150         SET IDX-GEFUNDEN-JA TO TRUE
005160     END-IF
005170     .
005180 G110-99.
005190     EXIT.
005200
005210******************************************************************
005220* Einen Kalendertag des Aufenthalts auf die Summe addieren
005230******************************************************************
005240 G200-ADDIERE-TAG SECTION.
005250 G200-00.
005260     COMPUTE C9-INV-REL-KEY = IX-T-BASE-REL(C9-IDX-I)
005270                             + (W-ZIEL-JULIAN
005280                                - IX-T-GEN-START-JUL(C9-IDX-I))
005290
005300     READ INVFILE INTO INV-INVENTORY-RECORD-FD
005310         INVALID KEY
005320             DISPLAY "Fehler bei RANDOM READ HRBBST, REL "
005330                     C9-INV-REL-KEY
005340         NOT INVALID KEY
005350             ADD INV-PRICE OF INV-INVENTORY-RECORD-FD TO W-STAY-SUMME
005360     END-READ
005370     .
005380 G200-99.
005390     EXIT.
005400
005410******************************************************************
005420* Kalenderdatum (W-DATUM-EINGABE) -> Julianischer Tag (TAL-JUL-DAY)
005430******************************************************************
005440 U200-DATUM-JULIAN SECTION.
005450 U200-00.
005460     MOVE W-DE-CCYY              TO TAL-JHJJ OF TAL-TIME
005470     MOVE W-DE-MM                TO TAL-MM   OF TAL-TIME
005480     MOVE W-DE-DD                TO TAL-TT   OF TAL-TIME
005490     ENTER TAL "JULIANTIMESTAMP" USING TAL-TIME
005500                                GIVING TAL-JUL-DAY
005510     .
005520 U200-99.
005530     EXIT.
005540
005550******************************************************************
005560* ENDE Source-Programm
005570******************************************************************
