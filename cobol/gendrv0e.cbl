000010?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000020?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000030?SEARCH  =TALLIB
000040?SEARCH  =HRBGEN0
000050?NOLMAP, SYMBOLS, INSPECT
000060?SAVE ALL
000070?SAVEABEND
000080?LINES 66
000090?CHECK 3
000100
000110 IDENTIFICATION DIVISION.
000120
000130 PROGRAM-ID.    GENDRV0O.
000140 AUTHOR.        R. HELLWIG.
000150 INSTALLATION.  WSOFT DATENVERARBEITUNG.
000160 DATE-WRITTEN.  1987-04-27.
000170 DATE-COMPILED.
000180 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
000190
000200*****************************************************************
000210* Letzte Aenderung :: 2000-02-29
000220* Letzte Version   :: A.00.05
000230* Kurzbeschreibung :: Jahresbestand-Lauf HRB - Treiber
000240* Auftrag          :: HRB-2
000250*----------------------------------------------------------------*
000260* Vers. | Datum    | von | Kommentar                             *
000270*-------|----------|-----|---------------------------------------*
000280*A.00.00|1987-04-27| RH  | Neuerstellung
000290*A.00.01|1989-06-14| RH  | Zimmerindex-Datei HRBIDX ergaenzt, da
000300*       |          |     | RELATIVE-Zugriff auf HRBBST kein ISAM
000310*       |          |     | erlaubt (siehe H100-INDEX-EINTRAG)
000320*A.00.02|1991-02-13| MK  | ROOM-TYPE laenger (X20) - COPY neu
000330*                  |     | eingezogen, keine Aenderung hier
000340*A.00.03|1998-11-30| DPW | Jahr-2000: Laufdatum jetzt 4-stelliges
000350*       |          |     | Jahrhundert (vorher CCYY implizit 19)
000360*A.00.04|1999-05-03| SK  | INV-CITY wurde hier nur mit SPACES vorbe-
000370*       |          |     | legt und danach von HRBGEN0M nie gesetzt
000380*       |          |     | (PTS HRB-2-114). HRBGEN0M liefert den Fest-
000390*       |          |     | wert jetzt selbst (K-CITY-UNBEKANNT); der
000400*       |          |     | Vorbeleger in G100-SCHREIBE-TAG entfaellt
000410*A.00.05|2000-02-29| SK  | Jahr-2000: Schaltjahrpruefung in U230-
000420*       |          |     | SCHALTJAHR fuer das Jahr 2000 (durch 100
000430*       |          |     | UND durch 400 teilbar) im Rahmen der
000440*       |          |     | Jahrtausend-Nachtests nochmals verifiziert
000450*       |          |     | - Regel war bereits korrekt, keine Code-
000460*       |          |     | aenderung
000470*----------------------------------------------------------------*
000480*
000490* Programmbeschreibung
000500* --------------------
000510* Legt fuer jeden in HRBROM (Zimmertyp-Stamm) gefundenen Datensatz
000520* den Jahresbestand (366 Kalendertage ab Laufdatum) in HRBBST an.
000530* Format und Preisfelder je Tag liefert das Modul HRBGEN0M; dieser
000540* Treiber uebernimmt Dateizugriff, Datumsrechnung und die Fort-
000550* schreibung der Umsetztabelle HRBIDX (Zimmer -> erste Satznummer).
000560* HRBROM fuehrt keinen Hotel-Ort; INV-CITY liefert HRBGEN0M ueber
000570* die Konstante K-CITY-UNBEKANNT (kein Hotel-Stamm in dieser
000580* Anwendung vorhanden).
000590*
000600******************************************************************
000610
000620 ENVIRONMENT DIVISION.
000630 CONFIGURATION SECTION.
000640 SPECIAL-NAMES.
000650     SWITCH-15 IS ANZEIGE-VERSION
000660         ON STATUS IS SHOW-VERSION
000670     CLASS ALPHNUM IS "0123456789"
000680                      "abcdefghijklmnopqrstuvwxyz"
000690                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000700                      " .,;-_!$%&/=*+".
000710
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT ROOMFILE     ASSIGN TO #DYNAMIC.
000750     SELECT INVFILE      ASSIGN TO #DYNAMIC
000760                         ORGANIZATION IS SEQUENTIAL.
000770     SELECT IDXFILE      ASSIGN TO #DYNAMIC
000780                         ORGANIZATION IS SEQUENTIAL.
000790
000800 DATA DIVISION.
000810 FILE SECTION.
000820 FD  ROOMFILE
000830     LABEL RECORD STANDARD.
000840 01  ROOM-ROOM-RECORD-FD.
000850     COPY HRBROMR OF "=HRBLIB".
000860
000870 FD  INVFILE
000880     LABEL RECORD STANDARD.
000890 01  INV-INVENTORY-RECORD-FD.
000900     COPY HRBINVR OF "=HRBLIB".
000910
000920 FD  IDXFILE
000930     LABEL RECORD STANDARD.
000940 01  IX-ROOM-INDEX-RECORD-FD.
000950     COPY HRBIDXR OF "=HRBLIB".
000960
000970 WORKING-STORAGE SECTION.
000980*--------------------------------------------------------------------*
000990* Comp-Felder: Praefix Cn mit n = Anzahl Digits
001000*--------------------------------------------------------------------*
001010 01          COMP-FELDER.
001020     05      C4-I1               PIC S9(04) COMP.
001030     05      C4-TAGE-GESAMT      PIC S9(04) COMP.
001040
001050     05      C4-X.
001060      10                         PIC X value low-value.
001070      10     C4-X2               PIC X.
001080     05      C4-NUM redefines C4-X
001090                                 PIC S9(04) COMP.
001100
001110     05      C9-ROOM-COUNT       PIC S9(09) COMP VALUE ZERO.
001120     05      C9-TAG-COUNT        PIC S9(09) COMP VALUE ZERO.
001130     05      C9-BASIS-REL        PIC S9(09) COMP VALUE ZERO.
001140     05      C9-NAECHSTE-REL     PIC S9(09) COMP VALUE 1.
001150
001160*--------------------------------------------------------------------*
001170* Display-Felder: Praefix D
001180*--------------------------------------------------------------------*
001190 01          DISPLAY-FELDER.
001200     05      D-NUM9              PIC  9(09).
001210
001220*--------------------------------------------------------------------*
001230* Felder mit konstantem Inhalt: Praefix K
001240*--------------------------------------------------------------------*
001250 01          KONSTANTE-FELDER.
001260     05      K-MODUL             PIC X(08)          VALUE "GENDRV0O".
001270
001280*----------------------------------------------------------------*
001290* Conditional-Felder
001300*----------------------------------------------------------------*
001310 01          SCHALTER.
001320     05      FILE-STATUS         PIC X(02).
001330          88 FILE-OK                         VALUE "00".
001340          88 FILE-NOK                        VALUE "01" THRU "99".
001350     05      REC-STAT REDEFINES  FILE-STATUS.
001360        10   FILE-STATUS1        PIC X.
001370          88 FILE-EOF                        VALUE "1".
001380          88 FILE-INVALID                    VALUE "2".
001390        10                       PIC X.
001400
001410     05      ROOM-STATUS         PIC 9       VALUE ZERO.
001420          88 ROOM-NICHT-EOF                  VALUE ZERO.
001430          88 ROOM-EOF                        VALUE 1.
001440
001450     05      PRG-STATUS          PIC 9.
001460          88 PRG-OK                          VALUE ZERO.
001470          88 PRG-ABBRUCH                     VALUE 2.
001480
001490*--------------------------------------------------------------------*
001500* weitere Arbeitsfelder
001510*--------------------------------------------------------------------*
001520 01          WORK-FELDER.
001530     05      W-LAUF-DATUM        PIC 9(08).
001540     05      W-LAUF-JULIAN       PIC S9(09) COMP.
001550     05      W-ROOM-BASE-PRICE   PIC S9(08)V9(02).
001560     05      W-ROOM-TOTAL-CNT    PIC 9(04).
001570     05      W-END-DATUM         PIC 9(08).
001580     05      W-END-JULIAN        PIC S9(09) COMP.
001590     05      W-END-DATUM-R REDEFINES W-END-DATUM.
001600         10  W-END-CC            PIC 9(02).
001610         10  W-END-YY            PIC 9(02).
001620         10  W-END-MM            PIC 9(02).
001630         10  W-END-DD            PIC 9(02).
001640     05      W-JAHR-PRUEF        PIC 9(04).
001650     05      W-SCHALTJAHR        PIC 9          VALUE ZERO.
001660         88  SCHALTJAHR-JA                      VALUE 1.
001670         88  SCHALTJAHR-NEIN                    VALUE ZERO.
001680
001690*--------------------------------------------------------------------*
001700* Datum-/Uhrzeitfelder (fuer TAL-Routine)
001710*--------------------------------------------------------------------*
001720 01          TAL-TIME.
001730     05      TAL-JHJJMMTT.
001740      10     TAL-JHJJ            PIC S9(04) COMP.
001750      10     TAL-MM              PIC S9(04) COMP.
001760      10     TAL-TT              PIC S9(04) COMP.
001770     05      TAL-HHMI.
001780      10     TAL-HH              PIC S9(04) COMP.
001790      10     TAL-MI              PIC S9(04) COMP.
001800     05      TAL-SS              PIC S9(04) COMP.
001810     05      TAL-HS              PIC S9(04) COMP.
001820     05      TAL-MS              PIC S9(04) COMP.
001830
001840 01          TAL-TIME-D.
001850     05      TAL-JHJJMMTT.
001860        10   TAL-JHJJ            PIC  9(04).
001870        10   TAL-MM              PIC  9(02).
001880        10   TAL-TT              PIC  9(02).
001890     05      TAL-HHMI.
001900        10   TAL-HH              PIC  9(02).
001910        10   TAL-MI              PIC  9(02).
001920     05      TAL-SS              PIC  9(02).
001930     05      TAL-HS              PIC  9(02).
001940     05      TAL-MS              PIC  9(02).
001950 01          TAL-TIME-N REDEFINES TAL-TIME-D.
001960     05      TAL-TIME-N16        PIC  9(16).
001970     05      TAL-TIME-REST       PIC  9(02).
001980
001990 01          TAL-JUL-DAY         PIC S9(09) COMP.
002000
002010*--------------------------------------------------------------------*
002020* Parameter fuer Untermodulaufrufe: Praefix P
002030*--------------------------------------------------------------------*
002040**          ---> Parameter fuer COBOLLIB: ASSIGN
002050 01          ASS-FNAME           PIC X(34).
002060 01          ASS-FSTATUS         PIC S9(04) COMP.
002070
002080*-->    Uebergabe an HRBGEN0M (ein Kalendertag je Aufruf)
002090 01     LINK-REC.
002100    05  LINK-RC                  PIC S9(04) COMP.
002110    05  LINK-ROOM-ID             PIC 9(09).
002120    05  LINK-HOTEL-ID            PIC 9(09).
002130    05  LINK-ROOM-BASE-PRICE     PIC S9(08)V9(02).
002140    05  LINK-ROOM-TOTAL-CNT      PIC 9(04).
002150    05  LINK-INV-ID              PIC 9(09).
002160    05  LINK-INV-DATUM           PIC 9(08).
002170    05  LINK-INV-BOOKED-CNT      PIC 9(04).
002180    05  LINK-INV-RESERVED-CNT    PIC 9(04).
002190    05  LINK-INV-TOTAL-CNT       PIC 9(04).
002200    05  LINK-INV-SURGE-FACTOR    PIC 9(03)V9(02).
002210    05  LINK-INV-PRICE           PIC S9(08)V9(02).
002220    05  LINK-INV-BASE-PRICE      PIC S9(08)V9(02).
002230    05  LINK-INV-CITY            PIC X(40).
002240    05  LINK-INV-CLOSED          PIC X(01).
002250    05  FILLER                   PIC X(10).
002260
002270 PROCEDURE DIVISION.
002280
002290******************************************************************
002300* Steuerungs-Section
002310******************************************************************
002320 A100-STEUERUNG SECTION.
002330 A100-00.
002340     IF  SHOW-VERSION
002350         DISPLAY K-MODUL " vom: " WHEN-COMPILED
002360         STOP RUN
002370     END-IF
002380
002390     PERFORM B000-VORLAUF
002400     IF  PRG-ABBRUCH
002410         CONTINUE
002420     ELSE
002430         PERFORM B100-VERARBEITUNG
002440     END-IF
002450
002460     PERFORM B090-ENDE
002470     STOP RUN
002480     .
002490 A100-99.
002500     EXIT.
002510
002520******************************************************************
002530* Vorlauf: Dateien oeffnen, Laufdatum ermitteln
002540******************************************************************
002550 B000-VORLAUF SECTION.
002560 B000-00.
002570     PERFORM C000-INIT
002580     PERFORM F100-OPEN-ROOMFILE
002590     IF NOT PRG-ABBRUCH
002600        PERFORM F110-OPEN-INVFILE
002610     END-IF
002620     IF NOT PRG-ABBRUCH
002630        PERFORM F120-OPEN-IDXFILE
002640     END-IF
002650     IF NOT PRG-ABBRUCH
002660        PERFORM U200-TIMESTAMP
002670        MOVE TAL-JHJJMMTT OF TAL-TIME-D TO W-LAUF-DATUM
002680        PERFORM U210-DATUM-JULIAN
002690        MOVE TAL-JUL-DAY                TO W-LAUF-JULIAN
002700     END-IF
002710     .
002720 B000-99.
002730     EXIT.
002740
002750******************************************************************
002760* Verarbeitung: ein Satz HRBROM = ein Zimmertyp = 366 Bestandssaetze
002770******************************************************************
002780 B100-VERARBEITUNG SECTION.
002790 B100-00.
002800     PERFORM D100-LIES-ROOMFILE
002810     PERFORM E100-VERARBEITE-ROOM UNTIL ROOM-EOF
002820                                      OR PRG-ABBRUCH
002830     .
002840 B100-99.
002850     EXIT.
002860
002870******************************************************************
002880* Ende: Dateien schliessen, Kontrollzaehler ausgeben
002890******************************************************************
002900 B090-ENDE SECTION.
002910 B090-00.
002920     CLOSE ROOMFILE
002930     CLOSE INVFILE
002940     CLOSE IDXFILE
002950
002960     IF PRG-ABBRUCH
002970        DISPLAY ">>> HRB-JAHRESBESTAND ABBRUCH <<<"
002980     ELSE
002990        MOVE C9-ROOM-COUNT TO D-NUM9
003000        DISPLAY "HRB-JAHRESBESTAND: ZIMMERTYPEN VERARBEITET: " D-NUM9
003010        MOVE C9-TAG-COUNT  TO D-NUM9
003020        DISPLAY "HRB-JAHRESBESTAND: BESTANDSSAETZE GESCHRIEBEN: "
003030                D-NUM9
003040     END-IF
003050     .
003060 B090-99.
003070     EXIT.
003080
003090******************************************************************
003100* Initialisierung
003110******************************************************************
003120 C000-INIT SECTION.
003130 C000-00.
003140     INITIALIZE SCHALTER
003150     MOVE ZERO TO C9-ROOM-COUNT C9-TAG-COUNT
003160     MOVE 1    TO C9-NAECHSTE-REL
003170     .
003180 C000-99.
003190     EXIT.
003200
003210******************************************************************
003220* Naechsten Zimmertyp-Satz lesen
003230******************************************************************
003240 D100-LIES-ROOMFILE SECTION.
003250 D100-00.
003260     READ ROOMFILE INTO ROOM-ROOM-RECORD-FD
003270         AT END     SET ROOM-EOF TO TRUE
003280         NOT AT END ADD 1 TO C9-ROOM-COUNT
003290     END-READ
003300     .
003310 D100-99.
003320     EXIT.
003330
003340******************************************************************
003350* Einen Zimmertyp verarbeiten: Jahresbestand + Indexsatz schreiben
003360******************************************************************
003370 E100-VERARBEITE-ROOM SECTION.
003380 E100-00.
003390     MOVE ROOM-BASE-PRICE OF ROOM-ROOM-RECORD-FD TO W-ROOM-BASE-PRICE
003400     MOVE ROOM-TOTAL-CNT  OF ROOM-ROOM-RECORD-FD  TO W-ROOM-TOTAL-CNT
003410
003420**   ---> Anlegefenster ist genau 1 Jahr ab Laufdatum, beide Enden
003430**        eingeschlossen (R6) - Satzanzahl ergibt sich aus der
003440**        Differenz der Julianischen Tage, nicht aus einer festen
003450**        Zahl, da nur bei Ueberschneidung mit einem 29. Februar
003460**        366 statt 365 Saetze anfallen.
003470     MOVE TAL-JHJJ OF TAL-TIME-D  TO W-JAHR-PRUEF
003480     ADD  1                       TO W-JAHR-PRUEF
003490     MOVE W-JAHR-PRUEF            TO W-END-DATUM(1:4)
003500     MOVE TAL-MM OF TAL-TIME-D    TO W-END-MM
003510     MOVE TAL-TT OF TAL-TIME-D    TO W-END-DD
003520
003530     PERFORM U230-SCHALTJAHR
003540     IF  W-END-MM = 2 AND W-END-DD = 29 AND SCHALTJAHR-NEIN
003550         MOVE 28 TO W-END-DD
003560     END-IF
003570
003580**   ---> U210 rechnet aus TAL-TIME (COMP), nicht aus TAL-TIME-D;
003590**        Jahr/Monat/Tag des Fensterendes muessen daher hier
003600**        direkt in TAL-TIME eingestellt werden
003610     MOVE W-JAHR-PRUEF            TO TAL-JHJJ OF TAL-TIME
003620     MOVE W-END-MM                TO TAL-MM   OF TAL-TIME
003630     MOVE W-END-DD                TO TAL-TT   OF TAL-TIME
003640     PERFORM U210-DATUM-JULIAN
003650     MOVE TAL-JUL-DAY             TO W-END-JULIAN
003660     COMPUTE C4-TAGE-GESAMT = W-END-JULIAN - W-LAUF-JULIAN + 1
003670
003680     MOVE C9-NAECHSTE-REL TO C9-BASIS-REL
003690
003700     PERFORM G100-SCHREIBE-TAG
003710         VARYING C4-I1 FROM ZERO BY 1
003720             UNTIL C4-I1 >= C4-TAGE-GESAMT
003730
003740     PERFORM G200-SCHREIBE-INDEX
003750
003760     ADD C4-TAGE-GESAMT TO C9-NAECHSTE-REL
003770
003780     PERFORM D100-LIES-ROOMFILE
003790     .
003800 E100-99.
003810     EXIT.
003820
003830******************************************************************
003840* Oeffnen HRBROM (Zimmertyp-Stamm, sequentiell lesend)
003850******************************************************************
003860 F100-OPEN-ROOMFILE SECTION.
003870 F100-00.
003880     MOVE "HRBROM"           TO ASS-FNAME
003890     MOVE ZERO               TO ASS-FSTATUS
003900     ENTER "COBOLASSIGN" USING  ROOMFILE
003910                                ASS-FNAME
003920                         GIVING ASS-FSTATUS
003930     IF  ASS-FSTATUS NOT = ZERO
003940         DISPLAY "Fehler bei COBOLASSIGN HRBROM: " ASS-FSTATUS
003950         SET PRG-ABBRUCH TO TRUE
003960     ELSE
003970         OPEN INPUT ROOMFILE
003980     END-IF
003990     .
004000 F100-99.
004010     EXIT.
004020
004030******************************************************************
004040* Oeffnen HRBBST (Bestandsdatei, sequentiell neu anlegen)
004050******************************************************************
004060 F110-OPEN-INVFILE SECTION.
004070 F110-00.
004080     MOVE "HRBBST"           TO ASS-FNAME
004090     MOVE ZERO               TO ASS-FSTATUS
004100     ENTER "COBOLASSIGN" USING  INVFILE
004110                                ASS-FNAME
004120                         GIVING ASS-FSTATUS
004130     IF  ASS-FSTATUS NOT = ZERO
004140         DISPLAY "Fehler bei COBOLASSIGN HRBBST: " ASS-FSTATUS
004150         SET PRG-ABBRUCH TO TRUE
004160     ELSE
004170         OPEN OUTPUT INVFILE
004180     END-IF
004190     .
004200 F110-99.
004210     EXIT.
004220
004230******************************************************************
004240* Oeffnen HRBIDX (Zimmerindex, sequentiell neu anlegen)
004250******************************************************************
004260 F120-OPEN-IDXFILE SECTION.
004270 F120-00.
004280     MOVE "HRBIDX"           TO ASS-FNAME
004290     MOVE ZERO               TO ASS-FSTATUS
004300     ENTER "COBOLASSIGN" USING  IDXFILE
004310                                ASS-FNAME
004320                         GIVING ASS-FSTATUS
004330     IF  ASS-FSTATUS NOT = ZERO
004340         DISPLAY "Fehler bei COBOLASSIGN HRBIDX: " ASS-FSTATUS
004350         SET PRG-ABBRUCH TO TRUE
004360     ELSE
004370         OPEN OUTPUT IDXFILE
004380     END-IF
004390     .
004400 F120-99.
004410     EXIT.
004420
004430******************************************************************
004440* Einen Kalendertag aufbereiten (HRBGEN0M) und schreiben
004450******************************************************************
004460 G100-SCHREIBE-TAG SECTION.
004470 G100-00.
004480     MOVE ROOM-ID    OF ROOM-ROOM-RECORD-FD  TO LINK-ROOM-ID
004490     MOVE ROOM-HOTEL-ID OF ROOM-ROOM-RECORD-FD TO LINK-HOTEL-ID
004500     MOVE W-ROOM-BASE-PRICE                  TO LINK-ROOM-BASE-PRICE
004510     MOVE W-ROOM-TOTAL-CNT                   TO LINK-ROOM-TOTAL-CNT
004520
004530     ADD  1             TO C9-TAG-COUNT
004540     MOVE C9-BASIS-REL TO LINK-INV-ID
004550     ADD  C4-I1        TO LINK-INV-ID
004560
004570     COMPUTE TAL-JUL-DAY = W-LAUF-JULIAN + C4-I1
004580     PERFORM U220-JULIAN-DATUM
004590     MOVE TAL-JHJJMMTT OF TAL-TIME-D TO LINK-INV-DATUM
004600
004610     MOVE ZERO         TO LINK-INV-BOOKED-CNT
004620                           LINK-INV-RESERVED-CNT
004630     MOVE LINK-ROOM-TOTAL-CNT TO LINK-INV-TOTAL-CNT
004640     MOVE 1.00         TO LINK-INV-SURGE-FACTOR
004650     MOVE LINK-ROOM-BASE-PRICE TO LINK-INV-PRICE
004660                                  LINK-INV-BASE-PRICE
004670     MOVE "N"          TO LINK-INV-CLOSED
004680
004690     CALL "HRBGEN0M" USING LINK-REC
004700
004710     MOVE LINK-INV-ID           TO INV-ID OF INV-INVENTORY-RECORD-FD
004720     MOVE LINK-HOTEL-ID         TO INV-HOTEL-ID OF INV-INVENTORY-RECORD-FD
004730     MOVE LINK-ROOM-ID          TO INV-ROOM-ID OF INV-INVENTORY-RECORD-FD
004740     MOVE LINK-INV-DATUM        TO INV-DATE OF INV-INVENTORY-RECORD-FD
004750     MOVE LINK-INV-BOOKED-CNT   TO INV-BOOKED-CNT OF INV-INVENTORY-RECORD-FD
004760     MOVE LINK-INV-RESERVED-CNT TO INV-RESERVED-CNT OF INV-INVENTORY-RECORD-FD
004770     MOVE LINK-INV-TOTAL-CNT    TO INV-TOTAL-CNT OF INV-INVENTORY-RECORD-FD
004780     MOVE LINK-INV-SURGE-FACTOR TO INV-SURGE-FACTOR OF INV-INVENTORY-RECORD-FD
004790     MOVE LINK-INV-PRICE        TO INV-PRICE OF INV-INVENTORY-RECORD-FD
004800     MOVE LINK-INV-BASE-PRICE   TO INV-BASE-PRICE OF INV-INVENTORY-RECORD-FD
004810     MOVE LINK-INV-CITY         TO INV-CITY OF INV-INVENTORY-RECORD-FD
004820     MOVE LINK-INV-CLOSED       TO INV-CLOSED OF INV-INVENTORY-RECORD-FD
004830     MOVE SPACES                TO FILLER OF INV-INVENTORY-RECORD-FD
004840
004850     WRITE INV-INVENTORY-RECORD-FD
004860     .
004870 G100-99.
004880     EXIT.
004890
004900******************************************************************
004910* Indexsatz fuer diesen Zimmertyp schreiben (HRBIDX)
004920******************************************************************
004930 G200-SCHREIBE-INDEX SECTION.
004940 G200-00.
004950     MOVE ROOM-ID    OF ROOM-ROOM-RECORD-FD  TO IX-ROOM-ID
004960                                              OF IX-ROOM-INDEX-RECORD-FD
004970     MOVE ROOM-HOTEL-ID OF ROOM-ROOM-RECORD-FD TO IX-HOTEL-ID
004980                                              OF IX-ROOM-INDEX-RECORD-FD
004990     MOVE C9-BASIS-REL  TO IX-BASE-REL       OF IX-ROOM-INDEX-RECORD-FD
005000     MOVE W-LAUF-DATUM  TO IX-GEN-START      OF IX-ROOM-INDEX-RECORD-FD
005010
005020     COMPUTE TAL-JUL-DAY = W-LAUF-JULIAN + C4-TAGE-GESAMT - 1
005030     PERFORM U220-JULIAN-DATUM
005040     MOVE TAL-JHJJMMTT OF TAL-TIME-D TO IX-GEN-END
005050                                      OF IX-ROOM-INDEX-RECORD-FD
005060     MOVE C4-TAGE-GESAMT TO IX-SATZANZAHL OF IX-ROOM-INDEX-RECORD-FD
005070     MOVE SPACES          TO FILLER OF IX-ROOM-INDEX-RECORD-FD
005080
005090     WRITE IX-ROOM-INDEX-RECORD-FD
005100     .
005110 G200-99.
005120     EXIT.
005130
005140******************************************************************
005150* Systemzeit holen (Laufdatum)
005160******************************************************************
005170 U200-TIMESTAMP SECTION.
005180 U200-00.
005190     ENTER TAL "TIME" USING TAL-TIME
005200     MOVE CORR TAL-TIME TO TAL-TIME-D
005210     .
005220 U200-99.
005230     EXIT.
005240
005250******************************************************************
005260* Datum (TAL-TIME-D) -> laufender Julianischer Tag (TAL-JUL-DAY)
005270******************************************************************
005280 U210-DATUM-JULIAN SECTION.
005290 U210-00.
005300     ENTER TAL "JULIANTIMESTAMP" USING TAL-TIME
005310                                GIVING TAL-JUL-DAY
005320     .
005330 U210-99.
005340     EXIT.
005350
005360******************************************************************
005370* Julianischer Tag (TAL-JUL-DAY) -> Datum (TAL-TIME-D)
005380******************************************************************
005390 U220-JULIAN-DATUM SECTION.
005400 U220-00.
005410     ENTER TAL "INTERPRETTIMESTAMP" USING TAL-JUL-DAY
005420                                           TAL-TIME
005430                                    GIVING TAL-JUL-DAY
005440     MOVE CORR TAL-TIME TO TAL-TIME-D
005450     .
005460 U220-99.
005470     EXIT.
005480
005490******************************************************************
005500* Schaltjahrpruefung fuer W-JAHR-PRUEF (Gregorianischer Kalender)
005510******************************************************************
005520 U230-SCHALTJAHR SECTION.
005530 U230-00.
005540     DIVIDE W-JAHR-PRUEF BY 4   GIVING C4-NUM REMAINDER C4-I1
005550     IF  C4-I1 NOT = ZERO
005560         SET SCHALTJAHR-NEIN TO TRUE
005570     ELSE
005580         DIVIDE W-JAHR-PRUEF BY 100 GIVING C4-NUM REMAINDER C4-I1
005590         IF  C4-I1 NOT = ZERO
005600             SET SCHALTJAHR-JA TO TRUE
005610         ELSE
005620             DIVIDE W-JAHR-PRUEF BY 400 GIVING C4-NUM REMAINDER C4-I1
005630             IF  C4-I1 = ZERO
005640                 SET SCHALTJAHR-JA TO TRUE
005650             ELSE
005660                 SET SCHALTJAHR-NEIN TO TRUE
005670             END-IF
005680         END-IF
005690     END-IF
005700     .
005710 U230-99.
005720     EXIT.
005730
005740******************************************************************
005750* ENDE Source-Programm
005760******************************************************************
