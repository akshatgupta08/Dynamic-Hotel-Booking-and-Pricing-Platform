000010?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000020?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000030?SEARCH  =TALLIB
000040?SEARCH  =HRBEXP0
000050?NOLMAP, SYMBOLS, INSPECT
000060?SAVE ALL
000070?SAVEABEND
000080?LINES 66
000090?CHECK 3
000100
000110 IDENTIFICATION DIVISION.
000120
000130 PROGRAM-ID.    EXPDRV0O.
000140 AUTHOR.        R. HELLWIG.
000150 INSTALLATION.  WSOFT DATENVERARBEITUNG.
000160 DATE-WRITTEN.  1987-05-19.
000170 DATE-COMPILED.
000180 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
000190
000200*****************************************************************
000210* Letzte Aenderung :: 2000-01-04
000220* Letzte Version   :: A.00.04
000230* Kurzbeschreibung :: Verfalls-Sweep HRB - Treiber
000240* Auftrag          :: HRB-4
000250*----------------------------------------------------------------*
000260* Vers. | Datum    | von | Kommentar                             *
000270*-------|----------|-----|---------------------------------------*
000280*A.00.00|1987-05-19| RH  | Neuerstellung
000290*A.00.01|1989-06-14| RH  | Zimmerindex HRBIDX eingebaut, da Direkt-
000300*       |          |     | zugriff auf HRBBST ueber ROOM-ID allein
000310*       |          |     | nicht moeglich ist (RELATIVE-Datei)
000320*A.00.02|1992-11-30| MK  | Haltefenster als Konstante K-HALTE-
000330*       |          |     | MINUTEN statt Literal im Code
000340*A.00.03|1998-11-30| DPW | Jahr-2000: Verfallsgrenze CUTOFF-TS jetzt
000350*       |          |     | mit 4-stelligem Jahrhundert gebildet
000360*A.00.04|2000-01-04| DPW | Nachtest nach Jahrtausendwechsel: CUTOFF-
000370*       |          |     | TS-Bildung und HRBIDX/HRBBUC-Verarbeitung
000380*       |          |     | mit Buchungen ab 2000-01-01 stichproben-
000390*       |          |     | artig geprueft, keine Abweichung
000400*----------------------------------------------------------------*
000410*
000420* Programmbeschreibung
000430* --------------------
000440* Durchsucht HRBBUC (Buchungen, aufsteigend nach BK-ID) nach Saetzen
000450* im Status RESERVED, deren Haltefenster von 10 Minuten seit BK-
000460* CREATED-TS abgelaufen ist. Fuer jede so gefundene Buchung wird
000470* HRBBST fuer jeden Aufenthaltstag um BK-ROOMS-CNT in INV-RESERVED-
000480* CNT entlastet (nie unter Null) und die Buchung anschliessend un-
000490* bedingt auf EXPIRED gesetzt. HRBIDX liefert wie bei HRBPRC0M die
000500* Umrechnung Zimmer/Kalendertag -> Satznummer in HRBBST.
000510*
000520******************************************************************
000530
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     SWITCH-15 IS ANZEIGE-VERSION
000580         ON STATUS IS SHOW-VERSION
000590     CLASS ALPHNUM IS "0123456789"
000600                      "abcdefghijklmnopqrstuvwxyz"
000610                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000620                      " .,;-_!$%&/=*+".
000630
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT BOOKFILE     ASSIGN TO #DYNAMIC
000670                         ORGANIZATION IS SEQUENTIAL.
000680     SELECT INVFILE      ASSIGN TO #DYNAMIC
000690                         ORGANIZATION IS RELATIVE
000700                         ACCESS MODE IS DYNAMIC
000710                         RELATIVE KEY IS C9-INV-REL-KEY
000720                         FILE STATUS IS FILE-STATUS.
000730     SELECT IDXFILE      ASSIGN TO #DYNAMIC
000740                         ORGANIZATION IS SEQUENTIAL.
000750
000760 DATA DIVISION.
000770 FILE SECTION.
000780 FD  BOOKFILE
000790     LABEL RECORD STANDARD.
000800 01  BK-BOOKING-RECORD-FD.
000810     COPY HRBBKGR OF "=HRBLIB".
000820
000830 FD  INVFILE
000840     LABEL RECORD STANDARD.
000850 01  INV-INVENTORY-RECORD-FD.
000860     COPY HRBINVR OF "=HRBLIB".
000870
000880 FD  IDXFILE
000890     LABEL RECORD STANDARD.
000900 01  IX-ROOM-INDEX-RECORD-FD.
000910     COPY HRBIDXR OF "=HRBLIB".
000920
000930 WORKING-STORAGE SECTION.
000940*--------------------------------------------------------------------*
000950* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000960*--------------------------------------------------------------------*
000970 01          COMP-FELDER.
000980     05      C4-X.
000990      10                         PIC X value low-value.
001000      10     C4-X2               PIC X.
001010     05      C4-NUM redefines C4-X
001020                                 PIC S9(04) COMP.
001030
001040     05      C9-BUCH-COUNT       PIC S9(09) COMP VALUE ZERO.
001050     05      C9-FREI-COUNT       PIC S9(09) COMP VALUE ZERO.
001060     05      C9-IDX-COUNT        PIC S9(09) COMP VALUE ZERO.
001070     05      C9-IDX-I            PIC S9(09) COMP VALUE ZERO.
001080     05      C9-INV-REL-KEY      PIC S9(09) COMP VALUE ZERO.
001090
001100*--------------------------------------------------------------------*
001110* Display-Felder: Praefix D
001120*--------------------------------------------------------------------*
001130 01          DISPLAY-FELDER.
001140     05      D-NUM9              PIC  9(09).
001150
001160*--------------------------------------------------------------------*
001170* Felder mit konstantem Inhalt: Praefix K
001180*--------------------------------------------------------------------*
001190 01          KONSTANTE-FELDER.
001200     05      K-MODUL             PIC X(08)          VALUE "EXPDRV0O".
001210     05      K-HALTE-MINUTEN     PIC S9(04) COMP    VALUE 10.
001220
001230*--------------------------------------------------------------------*
001240* Umsetztabelle Zimmer -> erste Satznummer HRBBST (aus HRBIDX geladen)
001250*--------------------------------------------------------------------*
001260 01          IX-TABELLE.
001270     05      IX-T-EINTRAG OCCURS 500 TIMES.
001280         10  IX-T-ROOM-ID          PIC 9(09).
001290         10  IX-T-BASE-REL         PIC 9(08).
001300         10  IX-T-GEN-START-JUL    PIC S9(09) COMP.
001310
001320*----------------------------------------------------------------*
001330* Conditional-Felder
001340*----------------------------------------------------------------*
001350 01          SCHALTER.
001360     05      FILE-STATUS         PIC X(02).
001370          88 FILE-OK                         VALUE "00".
001380          88 FILE-NOK                        VALUE "01" THRU "99".
001390     05      REC-STAT REDEFINES  FILE-STATUS.
001400        10   FILE-STATUS1        PIC X.
001410          88 FILE-EOF                        VALUE "1".
001420          88 FILE-INVALID                    VALUE "2".
001430        10                       PIC X.
001440
001450     05      BUCH-STATUS         PIC 9       VALUE ZERO.
001460          88 BUCH-NICHT-EOF                  VALUE ZERO.
001470          88 BUCH-EOF                        VALUE 1.
001480
001490     05      IDX-STATUS          PIC 9       VALUE ZERO.
001500          88 IDX-NICHT-EOF                   VALUE ZERO.
001510          88 IDX-EOF                         VALUE 1.
001520
001530     05      IDX-GEFUNDEN-SW     PIC 9       VALUE ZERO.
001540          88 IDX-GEFUNDEN-JA                 VALUE 1.
001550          88 IDX-GEFUNDEN-NEIN               VALUE ZERO.
001560
001570     05      PRG-STATUS          PIC 9.
001580          88 PRG-OK                          VALUE ZERO.
001590          88 PRG-ABBRUCH                     VALUE 2.
001600
001610*--------------------------------------------------------------------*
001620* weitere Arbeitsfelder
001630*--------------------------------------------------------------------*
001640 01          WORK-FELDER.
001650     05      W-CUTOFF-TS         PIC 9(14).
001660     05      W-CI-JULIAN         PIC S9(09) COMP.
001670     05      W-CO-JULIAN         PIC S9(09) COMP.
001680     05      W-ZIEL-JULIAN       PIC S9(09) COMP.
001690     05      W-DATUM-EINGABE     PIC 9(08).
001700     05      W-DATUM-EINGABE-R REDEFINES W-DATUM-EINGABE.
001710         10  W-DE-CCYY           PIC 9(04).
001720         10  W-DE-MM             PIC 9(02).
001730         10  W-DE-DD             PIC 9(02).
001740     05      W-VORTAG-HH         PIC S9(04) COMP.
001750     05      W-VORTAG-MI         PIC S9(04) COMP.
001760
001770*--------------------------------------------------------------------*
001780* Datum-/Uhrzeitfelder (fuer TAL-Routine)
001790*--------------------------------------------------------------------*
001800 01          TAL-TIME.
001810     05      TAL-JHJJMMTT.
001820      10     TAL-JHJJ            PIC S9(04) COMP.
001830      10     TAL-MM              PIC S9(04) COMP.
001840      10     TAL-TT              PIC S9(04) COMP.
001850     05      TAL-HHMI.
001860      10     TAL-HH              PIC S9(04) COMP.
001870      10     TAL-MI              PIC S9(04) COMP.
001880     05      TAL-SS              PIC S9(04) COMP.
001890     05      TAL-HS              PIC S9(04) COMP.
001900     05      TAL-MS              PIC S9(04) COMP.
001910
001920 01          TAL-TIME-D.
001930     05      TAL-JHJJMMTT.
001940        10   TAL-JHJJ            PIC  9(04).
001950        10   TAL-MM              PIC  9(02).
001960        10   TAL-TT              PIC  9(02).
001970     05      TAL-HHMI.
001980        10   TAL-HH              PIC  9(02).
001990        10   TAL-MI              PIC  9(02).
002000     05      TAL-SS              PIC  9(02).
002010     05      TAL-HS              PIC  9(02).
002020     05      TAL-MS              PIC  9(02).
002030 01          TAL-TIME-N REDEFINES TAL-TIME-D.
002040     05      TAL-TIME-N16        PIC  9(16).
002050     05      TAL-TIME-REST       PIC  9(02).
002060
002070 01          TAL-JUL-DAY         PIC S9(09) COMP.
002080
002090*--------------------------------------------------------------------*
002100* Parameter fuer Untermodulaufrufe: Praefix P
002110*--------------------------------------------------------------------*
002120**          ---> Parameter fuer COBOLLIB: ASSIGN
002130 01          ASS-FNAME           PIC X(34).
002140 01          ASS-FSTATUS         PIC S9(04) COMP.
002150
002160*-->    Uebergabe an HRBEXP0M (ein Bestandssatz je Aufruf)
002170 01     LINK-REC.
002180    05  LINK-RC                  PIC S9(04) COMP.
002190    05  LINK-INV-RESERVED-CNT    PIC 9(04).
002200    05  LINK-BK-ROOMS-CNT        PIC 9(04).
002210    05  FILLER                   PIC X(20).
002220
002230 PROCEDURE DIVISION.
002240
002250******************************************************************
002260* Steuerungs-Section
002270******************************************************************
002280 A100-STEUERUNG SECTION.
002290 A100-00.
002300     IF  SHOW-VERSION
002310         DISPLAY K-MODUL " vom: " WHEN-COMPILED
002320         STOP RUN
002330     END-IF
002340
002350     PERFORM B000-VORLAUF
002360     IF  PRG-ABBRUCH
002370         CONTINUE
002380     ELSE
002390         PERFORM B100-VERARBEITUNG
002400     END-IF
002410
002420     PERFORM B090-ENDE
002430     STOP RUN
002440     .
002450 A100-99.
002460     EXIT.
002470
002480******************************************************************
002490* Vorlauf: Dateien oeffnen, Verfallsgrenze CUTOFF-TS bilden,
002500* Umsetztabelle HRBIDX laden
002510******************************************************************
002520 B000-VORLAUF SECTION.
002530 B000-00.
002540     PERFORM C000-INIT
002550     PERFORM F100-OPEN-BOOKFILE
002560     IF NOT PRG-ABBRUCH
002570        PERFORM F110-OPEN-INVFILE
002580     END-IF
002590     IF NOT PRG-ABBRUCH
002600        PERFORM F120-OPEN-IDXFILE
002610     END-IF
002620     IF NOT PRG-ABBRUCH
002630        PERFORM U200-TIMESTAMP
002640        PERFORM U230-CUTOFF-BILDEN
002650        PERFORM D200-LIES-IDXFILE
002660        PERFORM D200-LIES-IDXFILE UNTIL IDX-EOF
002670     END-IF
002680     .
002690 B000-99.
002700     EXIT.
002710
002720******************************************************************
002730* Verarbeitung: HRBBUC aufsteigend durchsuchen, verfallene
002740* Reservierungen freigeben
002750******************************************************************
002760 B100-VERARBEITUNG SECTION.
002770 B100-00.
002780     PERFORM D100-LIES-BOOKFILE
002790     PERFORM E100-PRUEFE-BUCHUNG UNTIL BUCH-EOF OR PRG-ABBRUCH
002800     .
002810 B100-99.
002820     EXIT.
002830
002840******************************************************************
002850* Ende: Dateien schliessen, Kontrollzaehler ausgeben
002860******************************************************************
002870 B090-ENDE SECTION.
002880 B090-00.
002890     CLOSE BOOKFILE
002900     CLOSE INVFILE
002910     CLOSE IDXFILE
002920
002930     IF PRG-ABBRUCH
002940        DISPLAY ">>> HRB-VERFALLSLAUF ABBRUCH <<<"
002950     ELSE
002960        MOVE C9-BUCH-COUNT TO D-NUM9
002970        DISPLAY "HRB-VERFALLSLAUF: BUCHUNGEN VERFALLEN:      " D-NUM9
002980        MOVE C9-FREI-COUNT TO D-NUM9
002990        DISPLAY "HRB-VERFALLSLAUF: BESTANDSSAETZE FREIGEGEBEN: " D-NUM9
003000     END-IF
003010     .
003020 B090-99.
003030     EXIT.
003040
003050******************************************************************
003060* Initialisierung
003070******************************************************************
003080 C000-INIT SECTION.
003090 C000-00.
003100     INITIALIZE SCHALTER
003110     MOVE ZERO TO C9-BUCH-COUNT C9-FREI-COUNT C9-IDX-COUNT
003120     .
003130 C000-99.
003140     EXIT.
003150
003160******************************************************************
003170* Naechste Buchung lesen (sequentiell, aufsteigend nach BK-ID)
003180******************************************************************
003190 D100-LIES-BOOKFILE SECTION.
003200 D100-00.
003210     READ BOOKFILE INTO BK-BOOKING-RECORD-FD
003220         AT END SET BUCH-EOF TO TRUE
003230     END-READ
003240     .
003250 D100-99.
003260     EXIT.
003270
003280******************************************************************
003290* Naechsten Indexsatz lesen und in die Arbeitstabelle uebernehmen
003300******************************************************************
003310 D200-LIES-IDXFILE SECTION.
003320 D200-00.
003330     READ IDXFILE INTO IX-ROOM-INDEX-RECORD-FD
003340         AT END     SET IDX-EOF TO TRUE
003350         NOT AT END PERFORM D210-TABELLE-EINTRAG
003360     END-READ
003370     .
003380 D200-99.
003390     EXIT.
003400
003410******************************************************************
003420* Einen Tabelleneintrag aufbauen (Startdatum -> Julianischer Tag)
003430******************************************************************
003440 D210-TABELLE-EINTRAG SECTION.
003450 D210-00.
003460     ADD  1 TO C9-IDX-COUNT
003470     MOVE IX-ROOM-ID  OF IX-ROOM-INDEX-RECORD-FD
003480                                 TO IX-T-ROOM-ID(C9-IDX-COUNT)
003490     MOVE IX-BASE-REL OF IX-ROOM-INDEX-RECORD-FD
003500                                 TO IX-T-BASE-REL(C9-IDX-COUNT)
003510
003520     MOVE IX-GEN-START OF IX-ROOM-INDEX-RECORD-FD TO W-DATUM-EINGABE
003530     PERFORM U210-DATUM-JULIAN
003540     MOVE TAL-JUL-DAY            TO IX-T-GEN-START-JUL(C9-IDX-COUNT)
003550     .
003560 D210-99.
003570     EXIT.
003580
003590******************************************************************
003600* Eine Buchung pruefen: RESERVED und Haltefenster abgelaufen ?
003610******************************************************************
003620 E100-PRUEFE-BUCHUNG SECTION.
003630 E100-00.
003640     IF  BK-ST-RESERVED OF BK-BOOKING-RECORD-FD
003650     AND BK-CREATED-TS-N OF BK-BOOKING-RECORD-FD < W-CUTOFF-TS
003660         PERFORM E200-VERFALLE-BUCHUNG
003670     END-IF
003680
003690     PERFORM D100-LIES-BOOKFILE
003700     .
003710 E100-99.
003720     EXIT.
003730
003740******************************************************************
003750* Eine verfallene Buchung abwickeln: HRBBST entlasten, BK-STATUS
003760* auf EXPIRED setzen
003770******************************************************************
003780 E200-VERFALLE-BUCHUNG SECTION.
003790 E200-00.
003800     PERFORM G100-SUCHE-INDEX
003810
003820     IF  IDX-GEFUNDEN-JA
003830         MOVE BK-CHECK-IN-DATE  OF BK-BOOKING-RECORD-FD
003840                                     TO W-DATUM-EINGABE
003850         PERFORM U210-DATUM-JULIAN
003860         MOVE TAL-JUL-DAY            TO W-CI-JULIAN
003870
003880         MOVE BK-CHECK-OUT-DATE OF BK-BOOKING-RECORD-FD
003890                                     TO W-DATUM-EINGABE
003900         PERFORM U210-DATUM-JULIAN
003910         MOVE TAL-JUL-DAY            TO W-CO-JULIAN
003920
003930         PERFORM G200-ENTLASTE-TAG
003940             VARYING W-ZIEL-JULIAN FROM W-CI-JULIAN BY 1
003950                 UNTIL W-ZIEL-JULIAN > W-CO-JULIAN
003960     END-IF
003970
003980     SET BK-ST-EXPIRED TO TRUE
003990     REWRITE BK-BOOKING-RECORD-FD
004000     ADD  1 TO C9-BUCH-COUNT
004010     .
004020 E200-99.
004030     EXIT.
004040
004050******************************************************************
004060* Oeffnen HRBBUC (Buchungsdatei, sequentiell, lesend/schreibend)
004070******************************************************************
004080 F100-OPEN-BOOKFILE SECTION.
004090 F100-00.
004100     MOVE "HRBBUC"           TO ASS-FNAME
004110     MOVE ZERO               TO ASS-FSTATUS
004120     ENTER "COBOLASSIGN" USING  BOOKFILE
004130                                ASS-FNAME
004140                         GIVING ASS-FSTATUS
004150     IF  ASS-FSTATUS NOT = ZERO
004160         DISPLAY "Fehler bei COBOLASSIGN HRBBUC: " ASS-FSTATUS
004170         SET PRG-ABBRUCH TO TRUE
004180     ELSE
004190         OPEN I-O BOOKFILE
004200     END-IF
004210     .
004220 F100-99.
004230     EXIT.
004240
004250******************************************************************
004260* Oeffnen HRBBST (Bestandsdatei, RELATIVE, dynamischer Zugriff)
004270******************************************************************
004280 F110-OPEN-INVFILE SECTION.
004290 F110-00.
004300     MOVE "HRBBST"           TO ASS-FNAME
004310     MOVE ZERO               TO ASS-FSTATUS
004320     ENTER "COBOLASSIGN" USING  INVFILE
004330                                ASS-FNAME
004340                         GIVING ASS-FSTATUS
004350     IF  ASS-FSTATUS NOT = ZERO
004360         DISPLAY "Fehler bei COBOLASSIGN HRBBST: " ASS-FSTATUS
004370         SET PRG-ABBRUCH TO TRUE
004380     ELSE
004390         OPEN I-O INVFILE
004400     END-IF
004410     .
004420 F110-99.
004430     EXIT.
004440
004450******************************************************************
004460* Oeffnen HRBIDX (Zimmerindex, sequentiell lesend)
004470******************************************************************
004480 F120-OPEN-IDXFILE SECTION.
004490 F120-00.
004500     MOVE "HRBIDX"           TO ASS-FNAME
004510     MOVE ZERO               TO ASS-FSTATUS
004520     ENTER "COBOLASSIGN" USING  IDXFILE
004530                                ASS-FNAME
004540                         GIVING ASS-FSTATUS
004550     IF  ASS-FSTATUS NOT = ZERO
004560         DISPLAY "Fehler bei COBOLASSIGN HRBIDX: " ASS-FSTATUS
004570         SET PRG-ABBRUCH TO TRUE
004580     ELSE
004590         OPEN INPUT IDXFILE
004600     END-IF
004610     .
004620 F120-99.
004630     EXIT.
004640
004650******************************************************************
004660* Umsetztabelle nach BK-ROOM-ID durchsuchen (linear)
004670******************************************************************
004680 G100-SUCHE-INDEX SECTION.
004690 G100-00.
004700     SET IDX-GEFUNDEN-NEIN TO TRUE
004710     PERFORM G110-PRUEFE-EINTRAG
004720         VARYING C9-IDX-I FROM 1 BY 1
004730             UNTIL C9-IDX-I > C9-IDX-COUNT OR IDX-GEFUNDEN-JA
004740     .
004750 G100-99.
004760     EXIT.
004770
004780 G110-PRUEFE-EINTRAG SECTION.
004790 G110-00.
004800     IF  IX-T-ROOM-ID(C9-IDX-I) = BK-ROOM-ID OF BK-BOOKING-RECORD-FD
004810         SET IDX-GEFUNDEN-JA TO TRUE
004820     END-IF
004830     .
004840 G110-99.
004850     EXIT.
004860
004870******************************************************************
004880* Einen Kalendertag des Aufenthalts entlasten (HRBEXP0M, HRBBST)
004890******************************************************************
004900 G200-ENTLASTE-TAG SECTION.
004910 G200-00.
004920     COMPUTE C9-INV-REL-KEY = IX-T-BASE-REL(C9-IDX-I)
004930                             + (W-ZIEL-JULIAN
004940                                - IX-T-GEN-START-JUL(C9-IDX-I))
004950
004960     READ INVFILE INTO INV-INVENTORY-RECORD-FD
004970         INVALID KEY
004980             DISPLAY "Fehler bei RANDOM READ HRBBST, REL "
004990                     C9-INV-REL-KEY
005000         NOT INVALID KEY
005010             MOVE INV-RESERVED-CNT OF INV-INVENTORY-RECORD-FD
005020                                 TO LINK-INV-RESERVED-CNT
005030             MOVE BK-ROOMS-CNT OF BK-BOOKING-RECORD-FD
005040                                 TO LINK-BK-ROOMS-CNT
005050             MOVE ZERO           TO LINK-RC
005060
005070             CALL "HRBEXP0M" USING LINK-REC
005080
005090             MOVE LINK-INV-RESERVED-CNT
005100                                 TO INV-RESERVED-CNT
005110                                    OF INV-INVENTORY-RECORD-FD
005120             REWRITE INV-INVENTORY-RECORD-FD
005130             ADD  1 TO C9-FREI-COUNT
005140     END-READ
005150     .
005160 G200-99.
005170     EXIT.
005180
005190******************************************************************
005200* Systemzeit holen (Laufzeitpunkt fuer CUTOFF-TS)
005210******************************************************************
005220 U200-TIMESTAMP SECTION.
005230 U200-00.
005240     ENTER TAL "TIME" USING TAL-TIME
005250     MOVE CORR TAL-TIME TO TAL-TIME-D
005260     .
005270 U200-99.
005280     EXIT.
005290
005300******************************************************************
005310* Kalenderdatum (W-DATUM-EINGABE) -> Julianischer Tag (TAL-JUL-DAY)
005320******************************************************************
005330 U210-DATUM-JULIAN SECTION.
005340 U210-00.
005350     MOVE W-DE-CCYY              TO TAL-JHJJ OF TAL-TIME
005360     MOVE W-DE-MM                TO TAL-MM   OF TAL-TIME
005370     MOVE W-DE-DD                TO TAL-TT   OF TAL-TIME
005380     ENTER TAL "JULIANTIMESTAMP" USING TAL-TIME
005390                                GIVING TAL-JUL-DAY
005400     .
005410 U210-99.
005420     EXIT.
005430
005440******************************************************************
005450* Vortag bilden: heutiges Datum in TAL-TIME um einen Tag zurueck-
005460* rechnen (fuer den Fall, dass das Haltefenster ueber Mitternacht
005470* zurueckreicht)
005480******************************************************************
005490 U220-VORTAG-BILDEN SECTION.
005500 U220-00.
005510     MOVE TAL-JHJJ OF TAL-TIME    TO W-DE-CCYY
005520     MOVE TAL-MM   OF TAL-TIME    TO W-DE-MM
005530     MOVE TAL-TT   OF TAL-TIME    TO W-DE-DD
005540     PERFORM U210-DATUM-JULIAN
005550     COMPUTE TAL-JUL-DAY = TAL-JUL-DAY - 1
005560     ENTER TAL "INTERPRETTIMESTAMP" USING TAL-JUL-DAY
005570                                           TAL-TIME
005580                                    GIVING TAL-JUL-DAY
005590     .
005600 U220-99.
005610     EXIT.
005620
005630******************************************************************
005640* Verfallsgrenze CUTOFF-TS = Laufzeitpunkt minus Haltefenster
005650* (10 Minuten) bilden - Datum/Uhrzeit als eine 14-stellige Zahl
005660* fuer den Vergleich mit BK-CREATED-TS-N
005670******************************************************************
005680 U230-CUTOFF-BILDEN SECTION.
005690 U230-00.
005700     SUBTRACT K-HALTE-MINUTEN FROM TAL-MI OF TAL-TIME
005710     IF  TAL-MI OF TAL-TIME < ZERO
005720         ADD  60 TO TAL-MI OF TAL-TIME
005730         SUBTRACT 1 FROM TAL-HH OF TAL-TIME
005740         IF  TAL-HH OF TAL-TIME < ZERO
005750             ADD  24 TO TAL-HH OF TAL-TIME
005760**           ---> Tageswechsel: Datum um einen Tag zurueckrechnen;
005770**                Stunde/Minute vorher sichern, da INTERPRETTIMESTAMP
005780**                den gesamten TAL-TIME-Zeitstempel neu aufbaut
005790             MOVE TAL-HH OF TAL-TIME     TO W-VORTAG-HH
005800             MOVE TAL-MI OF TAL-TIME     TO W-VORTAG-MI
005810             PERFORM U220-VORTAG-BILDEN
005820             MOVE W-VORTAG-HH            TO TAL-HH OF TAL-TIME
005830             MOVE W-VORTAG-MI            TO TAL-MI OF TAL-TIME
005840         END-IF
005850     END-IF
005860
005870     MOVE CORR TAL-TIME TO TAL-TIME-D
005880
005890     MOVE TAL-JHJJMMTT OF TAL-TIME-D TO W-CUTOFF-TS(1:8)
005900     MOVE TAL-HHMI     OF TAL-TIME-D TO W-CUTOFF-TS(9:4)
005910     MOVE TAL-SS       OF TAL-TIME-D TO W-CUTOFF-TS(13:2)
005920     .
005930 U230-99.
005940     EXIT.
005950
005960******************************************************************
005970* ENDE Source-Programm
005980******************************************************************
