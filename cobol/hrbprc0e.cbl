000010?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000020?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000030?SEARCH  =TALLIB
000040?NOLMAP, SYMBOLS, INSPECT
000050?SAVE ALL
000060?SAVEABEND
000070?LINES 66
000080?CHECK 3
000090
000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.    HRBPRC0M.
000130 AUTHOR.        R. HELLWIG.
000140 INSTALLATION.  WSOFT DATENVERARBEITUNG.
000150 DATE-WRITTEN.  1987-05-11.
000160 DATE-COMPILED.
000170 SECURITY.      NUR FUER INTERNEN GEBRAUCH.
000180
000190*****************************************************************
000200* Letzte Aenderung :: 2000-01-04
000210* Letzte Version   :: A.00.03
000220* Kurzbeschreibung :: Neupreisung HRB - Tagespreis-Berechnung
000230* Auftrag          :: HRB-3
000240*----------------------------------------------------------------*
000250* Vers. | Datum    | von | Kommentar                             *
000260*-------|----------|-----|---------------------------------------*
000270*A.00.00|1987-05-11| RH  | Neuerstellung (Suffix-Faktor, Ausl.-
000280*       |          |     | Zuschlag)
000290*A.00.01|1990-08-20| MK  | Auslastungsgrenze als Konstante K-
000300*       |          |     | AUSLASTUNG-GRENZE statt Literal im Code
000310*A.00.02|1998-11-30| DPW | Jahr-2000: keine Aenderung an diesem
000320*       |          |     | Modul noetig (reine Preisrechnung ohne
000330*       |          |     | Datumsbezug), Vermerk nur der Voll-
000340*       |          |     | staendigkeit halber
000350*A.00.03|2000-01-04| MK  | Nachtest nach Jahrtausendwechsel: Neu-
000360*       |          |     | preisung fuer Tagessaetze mit INV-DATE
000370*       |          |     | ab 2000-01-01 stichprobenartig geprueft,
000380*       |          |     | keine Abweichung
000390*----------------------------------------------------------------*
000400*
000410* Programmbeschreibung
000420* --------------------
000430* Berechnet den Tagespreis eines HRBBST-Satzes: Grundpreis * Suffix-
000440* Faktor (kaufmaennisch gerundet), bei Auslastung (Belegt/Gesamt)
000450* ueber 80% zusaetzlich Zuschlag 1,20 (ebenfalls gerundet). Der
000460* Dringlichkeits- und Feiertagszuschlag der Fachvorgabe ist in der
000470* verfuegbaren Quelle nicht ausgepraegt und wird hier als neutraler
000480* Faktor 1,00 mitgefuehrt, damit die Reihenfolge der Preisstufen
000490* (Grundpreis, Suffix, Auslastung, Dringlichkeit, Feiertag) erhalten
000500* bleibt.
000510*
000520******************************************************************
000530
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     SWITCH-15 IS ANZEIGE-VERSION
000580         ON STATUS IS SHOW-VERSION
000590     CLASS ALPHNUM IS "0123456789"
000600                      "abcdefghijklmnopqrstuvwxyz"
000610                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000620                      " .,;-_!$%&/=*+".
000630
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660
000670 DATA DIVISION.
000680 FILE SECTION.
000690
000700 WORKING-STORAGE SECTION.
000710*--------------------------------------------------------------------*
000720* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000730*--------------------------------------------------------------------*
000740 01          COMP-FELDER.
000750     05      C4-X.
000760      10                         PIC X value low-value.
000770      10     C4-X2               PIC X.
000780     05      C4-NUM redefines C4-X
000790                                 PIC S9(04) COMP.
000800
000810*--------------------------------------------------------------------*
000820* Felder mit konstantem Inhalt: Praefix K
000830*--------------------------------------------------------------------*
000840 01          KONSTANTE-FELDER.
000850     05      K-MODUL             PIC X(08)          VALUE "HRBPRC0M".
000860     05      K-DRINGLICHKEIT     PIC 9V99           VALUE 1.00.
000870     05      K-FEIERTAG          PIC 9V99           VALUE 1.00.
000880     05      K-AUSLASTUNG-GRENZE PIC 9V9(04)        VALUE 0.8000.
000890     05      K-AUSLASTUNG-FAKTOR PIC 9V99           VALUE 1.20.
000900
000910*----------------------------------------------------------------*
000920* Conditional-Felder
000930*----------------------------------------------------------------*
000940 01          SCHALTER.
000950     05      PRG-STATUS          PIC 9.
000960          88 PRG-OK                          VALUE ZERO.
000970          88 PRG-ABBRUCH                     VALUE 2.
000980
000990*--------------------------------------------------------------------*
001000* weitere Arbeitsfelder
001010*--------------------------------------------------------------------*
001020 01          WORK-FELDER.
001030     05      W-PREIS             PIC S9(08)V9(02).
001040     05      W-PREIS-R REDEFINES W-PREIS.
001050         10  W-PREIS-N           PIC S9(10).
001060     05      W-AUSLASTUNG        PIC 9V9(04).
001070
001080*--------------------------------------------------------------------*
001090* Datum-/Uhrzeitfelder (fuer TAL-Routine, hier nur als Infrastruktur
001100* mitgefuehrt - dieses Modul rechnet selbst nicht mit Datum)
001110*--------------------------------------------------------------------*
001120 01          TAL-TIME-D.
001130     05      TAL-JHJJMMTT.
001140        10   TAL-JHJJ            PIC  9(04).
001150        10   TAL-MM              PIC  9(02).
001160        10   TAL-TT              PIC  9(02).
001170     05      TAL-HHMI.
001180        10   TAL-HH              PIC  9(02).
001190        10   TAL-MI              PIC  9(02).
001200     05      TAL-SS              PIC  9(02).
001210     05      TAL-HS              PIC  9(02).
001220     05      TAL-MS              PIC  9(02).
001230 01          TAL-TIME-N REDEFINES TAL-TIME-D.
001240     05      TAL-TIME-N16        PIC  9(16).
001250     05      TAL-TIME-REST       PIC  9(02).
001260
001270 LINKAGE SECTION.
001280 01     LINK-REC.
001290    05  LINK-RC                  PIC S9(04) COMP.
001300    05  LINK-INV-BOOKED-CNT      PIC 9(04).
001310    05  LINK-INV-TOTAL-CNT       PIC 9(04).
001320    05  LINK-INV-SURGE-FACTOR    PIC 9(03)V9(02).
001330    05  LINK-INV-BASE-PRICE      PIC S9(08)V9(02).
001340    05  LINK-INV-PRICE           PIC S9(08)V9(02).
001350    05  FILLER                   PIC X(20).
001360*            Alternativsicht LINK-INV-PRICE ohne Dezimalpunkt
001370 01     LINK-REC-R REDEFINES LINK-REC.
001380    05  FILLER                   PIC X(15).
001390    05  LINK-INV-PRICE-N         PIC S9(10).
001400    05  FILLER                   PIC X(20).
001410
001420 PROCEDURE DIVISION USING LINK-REC.
001430
001440******************************************************************
001450* Steuerungs-Section
001460******************************************************************
001470 A100-STEUERUNG SECTION.
001480 A100-00.
001490     IF  SHOW-VERSION
001500         DISPLAY K-MODUL " vom: " WHEN-COMPILED
001510     END-IF
001520
001530     PERFORM B100-VERARBEITUNG
001540     .
001550 A100-99.
001560     EXIT PROGRAM.
001570
001580******************************************************************
001590* Tagespreis berechnen: Grundpreis, Suffix, Auslastung, Dringlich-
001600* keit, Feiertag (Reihenfolge der Fachvorgabe)
001610******************************************************************
001620 B100-VERARBEITUNG SECTION.
001630 B100-00.
001640     MOVE LINK-INV-BASE-PRICE    TO W-PREIS
001650
001660     COMPUTE W-PREIS ROUNDED = W-PREIS * LINK-INV-SURGE-FACTOR
001670
001680     COMPUTE W-AUSLASTUNG = LINK-INV-BOOKED-CNT / LINK-INV-TOTAL-CNT
001690     IF  W-AUSLASTUNG > K-AUSLASTUNG-GRENZE
001700         COMPUTE W-PREIS ROUNDED = W-PREIS * K-AUSLASTUNG-FAKTOR
001710     END-IF
001720
001730**   ---> Dringlichkeits- und Feiertagszuschlag liegen in der Fach-
001740**        vorgabe nicht vor, daher neutral (Faktor 1,00) - siehe
001750**        Programmbeschreibung
001760     COMPUTE W-PREIS ROUNDED = W-PREIS * K-DRINGLICHKEIT
001770     COMPUTE W-PREIS ROUNDED = W-PREIS * K-FEIERTAG
001780
001790     MOVE W-PREIS                TO LINK-INV-PRICE
001800     MOVE ZERO                   TO LINK-RC
001810     .
001820 B100-99.
001830     EXIT.
001840
001850******************************************************************
001860* ENDE Source-Programm
001870******************************************************************
